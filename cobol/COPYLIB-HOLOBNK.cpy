000100******************************************************************
000200*    COPY MEMBER   HOLOBNK                                       *
000300*    KEYWORD BANK RECORD - ONE KEYWORD PER ENTRY                 *
000400*    FD RECORD FOR THE KEYWORD-BANKS SEQUENTIAL FILE, READ BY    *
000500*    HOLOBANK AND LOADED INTO THE HOLOBTB LOOKUP TABLE.          *
000600******************************************************************
000700*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000800*    --------  --------------  ----------  --------------------- *
000900*    03/19/87  R QUINONES      HA-0004     ORIGINAL LAYOUT       *
001000*    09/22/88  T OKABE         HA-0029     ADD INDONESIAN BANK   *
001100******************************************************************
001200 01  KEYWORD-BANK-RECORD.
001300     05  KB-LANGUAGE                    PIC X(12).
001400         88  KB-LANGUAGE-ENGLISH            VALUE 'ENGLISH'.
001500         88  KB-LANGUAGE-JAPANESE           VALUE 'JAPANESE'.
001600         88  KB-LANGUAGE-INDONESIAN         VALUE 'INDONESIAN'.
001700     05  KB-CONTENT-TYPE                PIC X(20).
001800     05  KB-KEYWORD                     PIC X(40).
001900     05  FILLER                         PIC X(08).
