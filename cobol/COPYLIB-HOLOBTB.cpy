000100******************************************************************
000200*    COPY MEMBER   HOLOBTB                                       *
000300*    LINKAGE TABLE PASSED BETWEEN HOLOPREP AND THE HOLOBANK      *
000400*    LOADER SUBPROGRAM - THE FULL KEYWORD BANK, IN BANK FILE     *
000500*    ORDER, ENGLISH/JAPANESE/INDONESIAN GROUPED BY LANGUAGE.     *
000600*    ADAPTED FROM THE OLD UNEMT OCCURS-DEPENDING-ON LAYOUT.      *
000700******************************************************************
000800*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000900*    --------  --------------  ----------  --------------------- *
001000*    03/19/87  R QUINONES      HA-0004     ORIGINAL LAYOUT       *
001100******************************************************************
001200 77  BANK-TABLE-SIZE                    PIC S9(05) COMP.
001300 77  BANK-TABLE-INDEX                   PIC S9(05) COMP.
001400 01  BANK-LOAD-ACTION                   PIC X(03).
001500     88  BANK-LOAD-ALL-RECORDS              VALUE 'ALL'.
001600 01  BANK-TABLE.
001700     05  TBL-KEYWORD-BANK OCCURS 1 TO 3000 TIMES
001800             DEPENDING ON BANK-TABLE-SIZE
001900             INDEXED BY BANK-IDX.
002000         10  TBL-KB-LANGUAGE            PIC X(12).
002100         10  TBL-KB-CONTENT-TYPE        PIC X(20).
002200         10  TBL-KB-KEYWORD             PIC X(40).
002300*            UPPERCASED VIEW USED BY HOLOKEY'S CASE-INSENSITIVE
002400*            BANK KEYWORD COMPARE (BUSINESS RULE U1-2).
002500         10  TBL-KB-KEYWORD-UC REDEFINES TBL-KB-KEYWORD
002600                                        PIC X(40).
002700         10  FILLER                     PIC X(08).
