000100******************************************************************
000200*    COPY MEMBER   HOLOCTY                                       *
000300*    CONTENT-TYPES OUTPUT RECORD - ONE PER TYPE MATCHED          *
000400******************************************************************
000500*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000600*    --------  --------------  ----------  --------------------- *
000700*    04/02/87  R QUINONES      HA-0009     ORIGINAL LAYOUT       *
000800******************************************************************
001000 01  CONTENT-TYPE-RECORD.
001100     05  CT-VIDEO-ID                    PIC X(11).
001200     05  CT-CONTENT-TYPE                PIC X(20).
001300     05  FILLER                         PIC X(09).
