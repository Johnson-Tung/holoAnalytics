000100******************************************************************
000200*    COPY MEMBER   HOLOMRG                                       *
000300*    MERGED-VIDEOS OUTPUT RECORD - COALESCED CROSS-MEMBER FILE   *
000400*    ONE ENTRY PER VIDEO, ATTRIBUTES + STATS + CLASSIFICATION    *
000500******************************************************************
000600*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000700*    --------  --------------  ----------  --------------------- *
000800*    04/16/87  R QUINONES      HA-0016     ORIGINAL LAYOUT       *
000900*    09/29/01  T OKABE         HA-0041     ADD PUBLISH-WEEKDAY   *
001000******************************************************************
001100 01  MERGED-VIDEO-RECORD.
001200     05  MV-MEMBER-NAME                 PIC X(30).
001300     05  MV-VIDEO-ID                    PIC X(11).
001400     05  MV-TITLE                       PIC X(100).
001500     05  MV-PUBLISH-DT                  PIC X(19).
001600     05  MV-PUBLISH-WEEKDAY             PIC X(09).
001700     05  MV-DURATION-HMS                PIC X(08).
001800*        HOURS/MINUTES/SECONDS VIEW OF THE SAME 8 BYTES, USED
001900*        BY THE EDIT ROUTINE WHEN LAYING OUT DL-DURATION.
002000     05  MV-DURATION-HMS-PARTS REDEFINES MV-DURATION-HMS.
002100         10  MV-DUR-HH                  PIC X(02).
002200         10  FILLER                     PIC X(01).
002300         10  MV-DUR-MM                  PIC X(02).
002400         10  FILLER                     PIC X(01).
002500         10  MV-DUR-SS                  PIC X(02).
002600     05  MV-DURATION-SEC                PIC 9(09).
002700     05  MV-VIDEO-TYPE                  PIC X(12).
002800     05  MV-VIEW-COUNT                  PIC 9(12).
002900     05  MV-LIKE-COUNT                  PIC 9(09).
003000     05  MV-COMMENT-COUNT               PIC 9(09).
003100     05  FILLER                         PIC X(06).
