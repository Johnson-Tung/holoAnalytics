000100******************************************************************
000200*    COPY MEMBER   HOLOSTB                                       *
000300*    LINKAGE TABLE PASSED BETWEEN HOLOPREP AND THE HOLOSTAT      *
000400*    LOADER SUBPROGRAM - EVERY VIDEO-STAT RECORD FOR THE RUN,    *
000500*    LOOKED UP BY VIDEO ID DURING THE U6 COALESCENCE MERGE.      *
000600*    ADAPTED FROM THE OLD UNEMT OCCURS-DEPENDING-ON LAYOUT.      *
000700******************************************************************
000800*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000900*    --------  --------------  ----------  --------------------- *
001000*    04/09/87  D QUINTERO      HA-0001     CREATED FOR HOLOPREP  *
001100*    06/25/87  T OKABE         HA-0022     WIDEN TABLE TO 20000  *
001200******************************************************************
001300 77  STAT-TABLE-SIZE                    PIC S9(05) COMP.
001400 77  STAT-TABLE-INDEX                   PIC S9(05) COMP.
001500 01  STAT-LOAD-ACTION                   PIC X(03).
001600     88  STAT-LOAD-ALL-RECORDS              VALUE 'ALL'.
001700 01  STAT-TABLE.
001800     05  TBL-VIDEO-STAT OCCURS 1 TO 20000 TIMES
001900             DEPENDING ON STAT-TABLE-SIZE
002000             INDEXED BY STAT-IDX.
002100         10  TBL-VS-VIDEO-ID            PIC X(11).
002200         10  TBL-VS-VIEW-COUNT          PIC 9(12).
002300         10  TBL-VS-LIKE-COUNT          PIC 9(09).
002400         10  TBL-VS-LIKES-ENABLED       PIC X(01).
002500         10  TBL-VS-COMMENT-COUNT       PIC 9(09).
002600         10  TBL-VS-COMMENTS-ENABLED    PIC X(01).
002700*            PACKED VIEW OF THE COUNTS, RESERVED FOR A FUTURE
002800*            ENGAGEMENT-RATIO REPORT THAT SUMS ACROSS THE TABLE.
002900         10  TBL-VS-COUNTS-VIEW REDEFINES TBL-VS-VIDEO-ID.
003000             15  FILLER                 PIC X(11).
003100         10  FILLER                     PIC X(04).
