000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    HOLOPREP
000300* ORIGINAL AUTHOR: R QUINONES
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/87  R QUINONES    HA-0001  CREATED - NIGHTLY VIDEO DATA
000900*                                  PREP RUN.  READS ROSTER AND
001000*                                  PER-MEMBER VIDEO FILES, WRITES
001100*                                  THE FIVE PREP OUTPUT FILES
001200*                                  AND THE CHANNEL SUMMARY.
001300* 03/19/87  R QUINONES    HA-0004  CALLS HOLOBANK TO PRELOAD THE
001400*                                  KEYWORD BANK TABLE.
001500* 03/26/87  R QUINONES    HA-0007  ADD TITLE-KEYWORDS OUTPUT,
001600*                                  CALLS HOLOKEY PER VIDEO.
001700* 04/02/87  R QUINONES    HA-0009  ADD VIDEO-TYPES AND CONTENT-
001800*                                  TYPES CLASSIFICATION OUTPUT.
001900* 04/16/87  R QUINONES    HA-0016  ADD MERGED-VIDEOS COALESCED
002000*                                  OUTPUT FILE (U6).
002100* 04/23/87  R QUINONES    HA-0018  ADD CHANNEL SUMMARY REPORT
002200*                                  CONTROL BREAK ON MEMBER NAME.
002300* 04/09/87  D QUINTERO    HA-0001  CALLS HOLOSTAT TO PRELOAD THE
002400*                                  VIDEO STATISTICS TABLE.
002500* 08/14/89  ED ACKERMAN   HA-0021  RESTRUCTURE, INDENTATION,
002600*                                  REMOVAL OF FALL THRU AND
002700*                                  GO TOS (SAME CLEAN-UP DONE
002800*                                  ACROSS THE UNEM* PROGRAMS).
002900* 10/05/98  T OKABE       HA-0035  Y2K COMPLIANCE REVIEW - ALL
003000*                                  DATE FIELDS ALREADY CARRY A
003100*                                  4-DIGIT YEAR.  NO CODE CHANGE
003200*                                  REQUIRED.
003300* 09/29/01  T OKABE       HA-0041  ADD PUBLISH-WEEKDAY TO THE
003400*                                  MERGED RECORD, DAY-OF-WEEK
003500*                                  COMPUTED FROM THE JULIAN DAY
003600*                                  NUMBER (SEE 3350).
003700* 11/10/03  T OKABE       HA-0045  PREMIERE/LIVE STREAM
003800*                                  CORRECTION RULES 1 AND 2
003900*                                  ADDED TO 4100.
004000* 01/22/05  D QUINTERO    HA-0051  PAGE-LENGTH NOW SCALED OFF
004100*                                  ROSTER SIZE INSTEAD OF THE
004200*                                  HARD 55-LINE SHOP DEFAULT.
004300* 06/19/07  T OKABE       HA-0057  2100 WAS TESTING THE MEMBER
004400*                                  CONTROL BREAK BEFORE 2200
004500*                                  VALIDATED THE MEMBER, SO A RUN
004600*                                  OF VIDEOS FOR A NON-ROSTER
004700*                                  MEMBER STILL FLUSHED THE PRIOR
004800*                                  MEMBER'S TOTALS AND WROTE A
004900*                                  BOGUS ZERO SUMMARY LINE.
005000*                                  VALIDATE FIRST, GATE THE BREAK
005100*                                  ON MEMBER-IS-VALID.
005200*===============================================================*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    HOLOPREP.
005500 AUTHOR.        R QUINONES.
005600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005700 DATE-WRITTEN.  03/12/87.
005800 DATE-COMPILED.
005900 SECURITY.      NON-CONFIDENTIAL.
006000*===============================================================*
006100 ENVIRONMENT DIVISION.
006200*---------------------------------------------------------------*
006300 CONFIGURATION SECTION.
006400*---------------------------------------------------------------*
006500 SOURCE-COMPUTER. IBM-3096.
006600 OBJECT-COMPUTER. IBM-3096.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS ALPHA-CLASS  IS 'A' THRU 'Z', 'a' THRU 'z'.
007000*---------------------------------------------------------------*
007100 INPUT-OUTPUT SECTION.
007200*---------------------------------------------------------------*
007300 FILE-CONTROL.
007400     SELECT MEMBERS-FILE ASSIGN TO MEMBRDD
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS  IS MEMBER-FILE-STATUS.
007700     SELECT VIDEO-ATTRS-FILE ASSIGN TO VIDATDD
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       FILE STATUS  IS VIDEO-ATTR-FILE-STATUS.
008000     SELECT TITLE-KEYWORDS-FILE ASSIGN TO TKWDDD
008100       ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT VIDEO-TYPES-FILE ASSIGN TO VIDTYDD
008300       ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT CONTENT-TYPES-FILE ASSIGN TO CNTTYDD
008500       ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT MERGED-VIDEOS-FILE ASSIGN TO MRGVDDD
008700       ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT CHANNEL-SUMMARY-FILE ASSIGN TO UT-S-PRTFILE.
008900*===============================================================*
009000 DATA DIVISION.
009100*---------------------------------------------------------------*
009200 FILE SECTION.
009300*---------------------------------------------------------------*
009400 FD  MEMBERS-FILE
009500      DATA RECORD IS MEMBER-RECORD.
009600     COPY HOLOMEM.
009700*---------------------------------------------------------------*
009800 FD  VIDEO-ATTRS-FILE
009900      DATA RECORD IS VIDEO-ATTR-RECORD.
010000     COPY HOLOATR.
010100*---------------------------------------------------------------*
010200 FD  TITLE-KEYWORDS-FILE
010300      DATA RECORD IS KEYWORD-OUT-RECORD.
010400     COPY HOLOKWO.
010500*---------------------------------------------------------------*
010600 FD  VIDEO-TYPES-FILE
010700      DATA RECORD IS VIDEO-TYPE-RECORD.
010800     COPY HOLOVTY.
010900*---------------------------------------------------------------*
011000 FD  CONTENT-TYPES-FILE
011100      DATA RECORD IS CONTENT-TYPE-RECORD.
011200     COPY HOLOCTY.
011300*---------------------------------------------------------------*
011400 FD  MERGED-VIDEOS-FILE
011500      DATA RECORD IS MERGED-VIDEO-RECORD.
011600     COPY HOLOMRG.
011700*---------------------------------------------------------------*
011800 FD  CHANNEL-SUMMARY-FILE
011900      RECORDING MODE IS F.
012000 01  PRINT-RECORD.
012100     05  PRINT-LINE                 PIC X(180).
012200     05  FILLER                     PIC X(02).
012300*---------------------------------------------------------------*
012400 WORKING-STORAGE SECTION.
012500*---------------------------------------------------------------*
012600 01  REPORT-LINES.
012700     05  NEXT-REPORT-LINE           PIC X(180).
012800*---------------------------------------------------------------*
012900     05  HEADING-LINE-1.
013000         10  FILLER    PIC X(01) VALUE SPACE.
013100         10  FILLER    PIC X(37)
013200                 VALUE 'HOLOANALYTICS CHANNEL SUMMARY REPORT'.
013300         10  FILLER    PIC X(10) VALUE SPACE.
013400         10  FILLER    PIC X(09) VALUE 'RUN DATE:'.
013500         10  HL1-MONTH-OUT   PIC XX.
013600         10  FILLER          PIC X VALUE '/'.
013700         10  HL1-DAY-OUT     PIC XX.
013800         10  FILLER          PIC X VALUE '/'.
013900         10  HL1-YEAR-OUT    PIC XXXX.
014000         10  FILLER    PIC X(10) VALUE SPACE.
014100         10  FILLER    PIC X(05) VALUE 'PAGE:'.
014200         10  HL1-PAGE-NUM    PIC ZZZZ9.
014300         10  FILLER    PIC X(37) VALUE SPACE.
014400*---------------------------------------------------------------*
014500     05  HEADING-LINE-2.
014600         10  FILLER    PIC X(30) VALUE 'MEMBER'.
014700         10  FILLER    PIC X(11) VALUE '     VIDEOS'.
014800         10  FILLER    PIC X(11) VALUE '     NORMAL'.
014900         10  FILLER    PIC X(11) VALUE '      SHORT'.
015000         10  FILLER    PIC X(11) VALUE '       LIVE'.
015100         10  FILLER    PIC X(11) VALUE '       PREM'.
015200         10  FILLER    PIC X(21) VALUE '                VIEWS'.
015300         10  FILLER    PIC X(17) VALUE '            LIKES'.
015400         10  FILLER    PIC X(17) VALUE '         COMMENTS'.
015500         10  FILLER    PIC X(17) VALUE '       TOT-DUR(S)'.
015600         10  FILLER    PIC X(11) VALUE ' AVG-DUR(S)'.
015700*---------------------------------------------------------------*
015800     05  HEADING-LINE-3.
015900         10  FILLER    PIC X(180) VALUE ALL '-'.
016000*---------------------------------------------------------------*
016100     COPY HOLOFMT.
016200*---------------------------------------------------------------*
016300 01  WS-SWITCHES-MISC.
016400     05  MEMBER-FILE-STATUS          PIC X(02).
016500         88  MEMBER-FILE-OK                     VALUE '00'.
016600         88  MEMBER-FILE-EOF                    VALUE '10'.
016700     05  VIDEO-ATTR-FILE-STATUS      PIC X(02).
016800         88  VIDEO-ATTR-FILE-OK                 VALUE '00'.
016900         88  VIDEO-ATTR-FILE-EOF                VALUE '10'.
017000     05  MEMBER-EOF-SW               PIC X(01)  VALUE 'N'.
017100         88  MEMBER-EOF                             VALUE 'Y'.
017200     05  VIDEO-ATTR-EOF-SW           PIC X(01)  VALUE 'N'.
017300         88  VIDEO-ATTR-EOF                         VALUE 'Y'.
017400     05  WS-MEMBER-FOUND-SW          PIC X(01)  VALUE 'N'.
017500         88  MEMBER-IS-VALID                        VALUE 'Y'.
017600     05  WS-STAT-FOUND-SW            PIC X(01)  VALUE 'N'.
017700         88  STAT-WAS-FOUND                         VALUE 'Y'.
017800     05  WS-LIVE-DUR-KNOWN-SW        PIC X(01)  VALUE 'N'.
017900         88  LIVE-DUR-IS-KNOWN                      VALUE 'Y'.
018000     05  WS-CONTENT-MATCH-FOUND-SW   PIC X(01)  VALUE 'N'.
018100         88  WS-CONTENT-MATCH-FOUND                 VALUE 'Y'.
018200     05  WS-DUP-CTY-FOUND-SW         PIC X(01)  VALUE 'N'.
018300         88  DUP-CONTENT-TYPE-FOUND                 VALUE 'Y'.
018400*---------------------------------------------------------------*
018500 01  WS-CURRENT-VIDEO-FIELDS.
018600     05  KEY-VIDEO-TITLE             PIC X(100).
018700     05  WS-PREV-MEMBER-NAME         PIC X(30)  VALUE SPACES.
018800     05  WS-PUBLISH-UTC              PIC X(19).
018900     05  WS-PUBLISH-WEEKDAY          PIC X(09).
019000     05  WS-START-UTC                PIC X(19).
019100     05  WS-END-UTC                  PIC X(19).
019200     05  WS-VIDEO-TYPE               PIC X(12).
019300     05  WS-LIVE-DUR-SEC             PIC 9(09).
019400     05  WS-TYPE-DIFF                PIC S9(09).
019500     05  WS-DUP-CHECK-IDX            PIC S9(03) COMP.
019600     05  FILLER                      PIC X(04).
019700*---------------------------------------------------------------*
019800*    STATISTICS PULLED FOR THE CURRENT VIDEO OFF THE HOLOSTB
019900*    TABLE (ZERO WHEN THE VIDEO HAS NO MATCHING STAT RECORD).
020000*---------------------------------------------------------------*
020100 01  WS-CURRENT-STATS.
020200     05  WS-STAT-VIEW-COUNT          PIC 9(12).
020300     05  WS-STAT-LIKE-COUNT          PIC 9(09).
020400     05  WS-STAT-COMMENT-COUNT       PIC 9(09).
020500     05  FILLER                      PIC X(04).
020600*---------------------------------------------------------------*
020700*    DATE/TIME WORK AREA SHARED BY 3100/3300/3350/3360/3400.
020800*    THE JULIAN DAY NUMBER CALCULATION LETS THE SHOP DO DATE
020900*    ARITHMETIC (DIFFERENCES, DAY-OF-WEEK) WITHOUT A DATE
021000*    INTRINSIC FUNCTION - SAME TECHNIQUE AS THE OLD CALENDAR
021100*    ROUTINES IN THE PAYROLL SUITE.
021200*---------------------------------------------------------------*
021300 01  WS-ZULU-INPUT                   PIC X(20).
021400 01  WS-ZULU-OUTPUT                  PIC X(19).
021500 01  WS-DATE-PARTS.
021600     05  WS-DATE-YYYY                PIC 9(04).
021700     05  WS-DATE-MM                  PIC 9(02).
021800     05  WS-DATE-DD                  PIC 9(02).
021900     05  FILLER                      PIC X(02).
022000 01  WS-TIME-PARTS.
022100     05  WS-TIME-HH                  PIC 9(02).
022200     05  WS-TIME-MI                  PIC 9(02).
022300     05  WS-TIME-SS                  PIC 9(02).
022400     05  FILLER                      PIC X(02).
022500 01  WS-JD-A                         PIC S9(09) COMP.
022600 01  WS-JD-Y                         PIC S9(09) COMP.
022700 01  WS-JD-M                         PIC S9(09) COMP.
022800 01  WS-JD-T1                        PIC S9(09) COMP.
022900 01  WS-JD-T2                        PIC S9(09) COMP.
023000 01  WS-JD-T3                        PIC S9(09) COMP.
023100 01  WS-JD-T4                        PIC S9(09) COMP.
023200 01  WS-JD-RESULT                    PIC S9(09) COMP.
023300 01  WS-DTS-INPUT                    PIC X(19).
023400 01  WS-DTS-RESULT                   PIC S9(11) COMP.
023500 01  WS-START-TOTAL-SECONDS          PIC S9(11) COMP.
023600 01  WS-END-TOTAL-SECONDS            PIC S9(11) COMP.
023700 01  WS-DOW-QUOTIENT                 PIC S9(09) COMP.
023800 01  WS-DOW-REMAINDER                PIC S9(01) COMP.
023900 01  WS-DOW-INDEX                    PIC S9(01) COMP.
024000*---------------------------------------------------------------*
024100*    DAY-NAME TABLE - JULIAN DAY NUMBER MOD 7 = 0 IS ALWAYS A
024200*    MONDAY, CALIBRATED AGAINST 2023-01-02 (A KNOWN MONDAY).
024300*---------------------------------------------------------------*
024400 01  WS-DAY-NAME-DATA                PIC X(63) VALUE
024500     'MONDAY   TUESDAY  WEDNESDAYTHURSDAY '
024600         & 'FRIDAY   SATURDAY SUNDAY   '.
024700 01  WS-DAY-NAME-TABLE REDEFINES WS-DAY-NAME-DATA.
024800     05  WS-DAY-NAME OCCURS 7 TIMES  PIC X(09).
024900*---------------------------------------------------------------*
025000*    DURATION-TO-HMS WORK AREA (U5-2/U5-3).
025100*---------------------------------------------------------------*
025200 01  WS-DUR-TOTAL-SECONDS            PIC 9(09).
025300 01  WS-DUR-REMAINDER                PIC 9(09).
025400 01  WS-DUR-HOURS                    PIC 99.
025500 01  WS-DUR-MINUTES                  PIC 99.
025600 01  WS-DUR-SECONDS                  PIC 99.
025700 01  WS-DUR-HMS-OUT                  PIC X(08).
025800*---------------------------------------------------------------*
025900*    MEMBER LOOKUP TABLE - LOADED ONCE FROM THE ROSTER, USED
026000*    ONLY TO VALIDATE A VIDEO'S OWNING MEMBER; PER-MEMBER
026100*    TOTALS THEMSELVES RIDE THE CONTROL BREAK BELOW, NOT THIS
026200*    TABLE (SAME SEPARATION THE COV19 REPORT USES BETWEEN THE
026300*    STATE TABLE AND THE RUNNING DATE ACCUMULATORS).
026400*---------------------------------------------------------------*
026500 77  WS-MEMBER-TABLE-SIZE            PIC S9(03) COMP.
026600 77  WS-MEMBER-TABLE-INDEX           PIC S9(03) COMP.
026700 01  WS-MEMBER-TABLE.
026800     05  WS-MEMBER-ENTRY OCCURS 1 TO 500 TIMES
026900             DEPENDING ON WS-MEMBER-TABLE-SIZE
027000             INDEXED BY MBR-IDX.
027100         10  TBL-MBR-NAME             PIC X(30).
027200         10  FILLER                   PIC X(04).
027300*---------------------------------------------------------------*
027400*    ROUNDING/BATCHING WORK AREA (U8/U9), SHARED SCRATCH FIELDS
027500*    KEPT DELIBERATELY GENERIC SO 8500 CAN CALL 8600 DIRECTLY.
027600*---------------------------------------------------------------*
027700 77  WS-ROUND-VALUE                  PIC S9(09) COMP.
027800 77  WS-ROUND-FACTOR                 PIC S9(09) COMP.
027900 77  WS-ROUND-QUOTIENT               PIC S9(09) COMP.
028000 77  WS-ROUND-REMAINDER              PIC S9(09) COMP.
028100 77  WS-ROUND-RESULT                 PIC S9(09) COMP.
028200 77  WS-BATCH-SIZE                   PIC S9(03) COMP VALUE 10.
028300 77  WS-BATCH-ITEM-COUNT             PIC S9(03) COMP.
028400 77  WS-BATCH-COUNT                  PIC S9(03) COMP.
028500 77  WS-BATCH-NUM                    PIC S9(03) COMP.
028600 77  WS-BATCH-START                  PIC S9(03) COMP.
028700 77  WS-BATCH-END                    PIC S9(03) COMP.
028800 77  WS-INTERVAL-VALUE               PIC S9(09) COMP.
028900 77  WS-INTERVAL-FACTOR              PIC S9(09) COMP.
029000 77  WS-INTERVAL-RESULT              PIC S9(09) COMP.
029100 77  WS-DIGIT-TEMP                   PIC S9(09) COMP.
029200 77  WS-DIGIT-COUNT                  PIC S9(03) COMP.
029300 77  WS-POWER-RESULT                 PIC S9(09) COMP.
029400 77  WS-POWER-IDX                    PIC S9(03) COMP.
029500*---------------------------------------------------------------*
029600*    CONTENT-TYPE DEDUPE TABLE - SMALL FIXED TABLE, ONE VIDEO
029700*    RARELY MATCHES MORE THAN A HANDFUL OF BANK GROUPS.
029800*---------------------------------------------------------------*
029900 77  WS-CONTENT-TYPE-COUNT           PIC S9(02) COMP.
030000 01  WS-MATCHED-CONTENT-TYPE         PIC X(20).
030100 01  WS-FOUND-CONTENT-TYPES.
030200     05  WS-FOUND-CONTENT-TYPE OCCURS 20 TIMES
030300             INDEXED BY CTY-IDX      PIC X(20).
030400*---------------------------------------------------------------*
030500*    PER-MEMBER AND GRAND-TOTAL SUMMARY ACCUMULATORS (U7).
030600*---------------------------------------------------------------*
030700 01  WS-MEMBER-ACCUM.
030800     05  WS-SM-VIDEO-COUNT           PIC 9(07).
030900     05  WS-SM-NORMAL-COUNT          PIC 9(07).
031000     05  WS-SM-SHORT-COUNT           PIC 9(07).
031100     05  WS-SM-LIVE-COUNT            PIC 9(07).
031200     05  WS-SM-PREMIERE-COUNT        PIC 9(07).
031300     05  WS-SM-TOTAL-VIEWS           PIC 9(15).
031400     05  WS-SM-TOTAL-LIKES           PIC 9(12).
031500     05  WS-SM-TOTAL-COMMENTS        PIC 9(12).
031600     05  WS-SM-TOTAL-DUR-SEC         PIC 9(12).
031700     05  WS-SM-AVG-DUR-SEC           PIC 9(09).
031800     05  FILLER                      PIC X(05).
031900 01  WS-MEMBER-ACCUM-DISPLAY REDEFINES WS-MEMBER-ACCUM
032000                                 PIC X(100).
032100 01  WS-OVERALL-ACCUM.
032200     05  WS-OA-VIDEO-COUNT           PIC 9(07).
032300     05  WS-OA-NORMAL-COUNT          PIC 9(07).
032400     05  WS-OA-SHORT-COUNT           PIC 9(07).
032500     05  WS-OA-LIVE-COUNT            PIC 9(07).
032600     05  WS-OA-PREMIERE-COUNT        PIC 9(07).
032700     05  WS-OA-TOTAL-VIEWS           PIC 9(15).
032800     05  WS-OA-TOTAL-LIKES           PIC 9(12).
032900     05  WS-OA-TOTAL-COMMENTS        PIC 9(12).
033000     05  WS-OA-TOTAL-DUR-SEC         PIC 9(12).
033100     05  WS-OA-AVG-DUR-SEC           PIC 9(09).
033200     05  FILLER                      PIC X(05).
033300 01  WS-OVERALL-ACCUM-DISPLAY REDEFINES WS-OVERALL-ACCUM
033400                                 PIC X(100).
033500*---------------------------------------------------------------*
033600     COPY HOLOBTB.
033700*---------------------------------------------------------------*
033800     COPY HOLOSTB.
033900*---------------------------------------------------------------*
034000     COPY HOLOKWL.
034100*---------------------------------------------------------------*
034200     COPY HOLOPRT.
034300*===============================================================*
034400 PROCEDURE DIVISION.
034500*---------------------------------------------------------------*
034600 0000-MAIN-PROCESSING.
034700*---------------------------------------------------------------*
034800     PERFORM 1000-OPEN-FILES.
034900     PERFORM 1100-LOAD-MEMBER-TABLE.
035000     PERFORM 1200-LOAD-KEYWORD-BANK.
035100     PERFORM 1300-LOAD-VIDEO-STATS.
035200     PERFORM 2000-READ-VIDEO-ATTR-RECORD.
035300     PERFORM 2100-PROCESS-VIDEO-ATTR-FILE
035400         UNTIL VIDEO-ATTR-EOF.
035500     IF  WS-PREV-MEMBER-NAME NOT = SPACES
035600         PERFORM 7100-MEMBER-CONTROL-BREAK.
035700     PERFORM 7300-WRITE-OVERALL-LINE.
035800     PERFORM 1900-CLOSE-FILES.
035900     GOBACK.
036000*---------------------------------------------------------------*
036100 1000-OPEN-FILES.
036200*---------------------------------------------------------------*
036300     OPEN INPUT  MEMBERS-FILE
036400                 VIDEO-ATTRS-FILE
036500          OUTPUT TITLE-KEYWORDS-FILE
036600                 VIDEO-TYPES-FILE
036700                 CONTENT-TYPES-FILE
036800                 MERGED-VIDEOS-FILE
036900                 CHANNEL-SUMMARY-FILE.
037000     IF  NOT MEMBER-FILE-OK
037100         DISPLAY 'HOLOPREP: MEMBERS OPEN ERROR, STATUS ',
037200             MEMBER-FILE-STATUS.
037300     IF  NOT VIDEO-ATTR-FILE-OK
037400         DISPLAY 'HOLOPREP: VIDEO-ATTRS OPEN ERROR, STATUS ',
037500             VIDEO-ATTR-FILE-STATUS.
037600     MOVE FUNCTION CURRENT-DATE     TO WS-CURRENT-DATE-DATA.
037700     MOVE WS-CURRENT-MONTH           TO HL1-MONTH-OUT.
037800     MOVE WS-CURRENT-DAY             TO HL1-DAY-OUT.
037900     MOVE WS-CURRENT-YEAR             TO HL1-YEAR-OUT.
038000     INITIALIZE WS-OVERALL-ACCUM.
038100     INITIALIZE WS-MEMBER-ACCUM.
038200*---------------------------------------------------------------*
038300 1100-LOAD-MEMBER-TABLE.
038400*---------------------------------------------------------------*
038500     MOVE ZERO TO WS-MEMBER-TABLE-SIZE.
038600     PERFORM 1110-LOAD-ONE-MEMBER-RECORD UNTIL MEMBER-EOF.
038700     MOVE WS-MEMBER-TABLE-SIZE       TO WS-ROUND-VALUE.
038800     MOVE 50                         TO WS-ROUND-FACTOR.
038900     PERFORM 8600-ROUND-UP-NEAREST-X.
039000     DISPLAY 'HOLOPREP: ROSTER LOADED - ' WS-MEMBER-TABLE-SIZE
039100         ' MEMBERS, CAPACITY BAND ' WS-ROUND-RESULT.
039200     MOVE WS-MEMBER-TABLE-SIZE       TO WS-INTERVAL-VALUE.
039300     MOVE 2                          TO WS-INTERVAL-FACTOR.
039400     PERFORM 8700-CALCULATE-INTERVAL.
039500     COMPUTE LINES-ON-PAGE = WS-INTERVAL-RESULT * 10.
039600     IF  LINES-ON-PAGE < 20
039700         MOVE 55                     TO LINES-ON-PAGE.
039800*---------------------------------------------------------------*
039900 1110-LOAD-ONE-MEMBER-RECORD.
040000*---------------------------------------------------------------*
040100     READ MEMBERS-FILE
040200         AT END
040300             SET MEMBER-EOF TO TRUE
040400         NOT AT END
040500             ADD 1 TO WS-MEMBER-TABLE-INDEX
040600             ADD 1 TO WS-MEMBER-TABLE-SIZE
040700             MOVE MEM-NAME TO TBL-MBR-NAME (WS-MEMBER-TABLE-SIZE)
040800     END-READ.
040900*---------------------------------------------------------------*
041000 1200-LOAD-KEYWORD-BANK.
041100*---------------------------------------------------------------*
041200     MOVE 'ALL' TO BANK-LOAD-ACTION.
041300     CALL 'HOLOBANK' USING BANK-TABLE-SIZE, BANK-TABLE-INDEX,
041400         BANK-LOAD-ACTION, BANK-TABLE.
041500*---------------------------------------------------------------*
041600 1300-LOAD-VIDEO-STATS.
041700*---------------------------------------------------------------*
041800     MOVE 'ALL' TO STAT-LOAD-ACTION.
041900     CALL 'HOLOSTAT' USING STAT-TABLE-SIZE, STAT-TABLE-INDEX,
042000         STAT-LOAD-ACTION, STAT-TABLE.
042100*---------------------------------------------------------------*
042200 2000-READ-VIDEO-ATTR-RECORD.
042300*---------------------------------------------------------------*
042400     READ VIDEO-ATTRS-FILE
042500         AT END
042600             SET VIDEO-ATTR-EOF TO TRUE
042700     END-READ.
042800*---------------------------------------------------------------*
042900 2100-PROCESS-VIDEO-ATTR-FILE.
043000*---------------------------------------------------------------*
043100*    HA-0057 - VALIDATE BEFORE TESTING THE CONTROL BREAK.  A RUN
043200*    OF RECORDS FOR A MEMBER NOT ON THE ROSTER MUST NOT FLUSH THE
043300*    PRIOR MEMBER'S TOTALS OR TAINT WS-PREV-MEMBER-NAME - THOSE
043400*    RECORDS ARE SKIPPED ENTIRELY PER THE BATCH FLOW RULE.  THE
043500*    BREAK ITSELF ONLY FIRES WHEN A GROUP WAS ALREADY OPEN, SO
043600*    THE FIRST VALID MEMBER IN THE FILE DOES NOT FLUSH A BOGUS
043700*    SPACES-NAMED LINE (SEE ALSO WS-PREV-MEMBER-NAME VALUE
043800*    SPACES, NEVER PRIMED AHEAD OF VALIDATION).
043900     PERFORM 2200-VALIDATE-MEMBER.
044000     IF  MEMBER-IS-VALID
044100         IF  VA-MEMBER-NAME NOT = WS-PREV-MEMBER-NAME
044200             IF  WS-PREV-MEMBER-NAME NOT = SPACES
044300                 PERFORM 7100-MEMBER-CONTROL-BREAK
044400             END-IF
044500             MOVE VA-MEMBER-NAME TO WS-PREV-MEMBER-NAME
044600         END-IF
044700         PERFORM 2300-PROCESS-ONE-VIDEO
044800     END-IF.
044900     PERFORM 2000-READ-VIDEO-ATTR-RECORD.
045000*---------------------------------------------------------------*
045100 2200-VALIDATE-MEMBER.
045200*---------------------------------------------------------------*
045300     MOVE 'N' TO WS-MEMBER-FOUND-SW.
045400     IF  WS-MEMBER-TABLE-SIZE > ZERO
045500         SET MBR-IDX TO 1
045600         SEARCH WS-MEMBER-ENTRY
045700             WHEN TBL-MBR-NAME (MBR-IDX) = VA-MEMBER-NAME
045800                 SET MEMBER-IS-VALID TO TRUE.
045900*---------------------------------------------------------------*
046000 2300-PROCESS-ONE-VIDEO.
046100*---------------------------------------------------------------*
046200     PERFORM 3000-CONVERT-VIDEO-DATETIMES.
046300     PERFORM 6010-LOOKUP-VIDEO-STATS.
046400     MOVE VA-TITLE TO KEY-VIDEO-TITLE.
046500     CALL 'HOLOKEY' USING KEY-VIDEO-TITLE, BANK-TABLE-SIZE,
046600         BANK-TABLE-INDEX, BANK-LOAD-ACTION, BANK-TABLE,
046700         KEYWORD-LIST-SIZE, KEYWORD-LIST-INDEX,
046800         KEYWORD-LIST-TABLE.
046900     IF  KEYWORD-LIST-SIZE > ZERO
047000         PERFORM 2310-WRITE-ONE-KEYWORD-RECORD
047100             THRU 2310-EXIT
047200             VARYING KWL-IDX FROM 1 BY 1
047300             UNTIL KWL-IDX > KEYWORD-LIST-SIZE.
047400     PERFORM 4000-CLASSIFY-VIDEO-TYPE.
047500     PERFORM 5000-CLASSIFY-CONTENT-TYPES.
047600     PERFORM 6000-BUILD-MERGED-RECORD.
047700     PERFORM 7000-ACCUMULATE-MEMBER-TOTALS.
047800*---------------------------------------------------------------*
047900 2310-WRITE-ONE-KEYWORD-RECORD.
048000*---------------------------------------------------------------*
048100     MOVE VA-VIDEO-ID           TO KO-VIDEO-ID.
048200     MOVE TBL-KWL-TEXT (KWL-IDX) TO KO-KEYWORD.
048300     WRITE KEYWORD-OUT-RECORD.
048400 2310-EXIT.
048500     EXIT.
048600*---------------------------------------------------------------*
048700 3000-CONVERT-VIDEO-DATETIMES.
048800*---------------------------------------------------------------*
048900     MOVE VA-PUBLISH-DT TO WS-ZULU-INPUT.
049000     PERFORM 3100-ZULU-TO-UTC.
049100     MOVE WS-ZULU-OUTPUT TO WS-PUBLISH-UTC.
049200     IF  WS-PUBLISH-UTC NOT = SPACES
049300         PERFORM 3400-DAY-OF-WEEK
049400     ELSE
049500         MOVE SPACES TO WS-PUBLISH-WEEKDAY.
049600     MOVE VA-DURATION-SEC TO WS-DUR-TOTAL-SECONDS.
049700     PERFORM 3200-DURATION-TO-HMS.
049800*---------------------------------------------------------------*
049900 3100-ZULU-TO-UTC.
050000*---------------------------------------------------------------*
050100*    RULE U5-1 - REPLACE THE 'T' WITH A SPACE AND DROP THE
050200*    TRAILING 'Z'.  BLANK OR MALFORMED INPUT LEAVES THE OUTPUT
050300*    BLANK.
050400*---------------------------------------------------------------*
050500     MOVE SPACES TO WS-ZULU-OUTPUT.
050600     IF  WS-ZULU-INPUT NOT = SPACES
050700         IF  WS-ZULU-INPUT (11:1) = 'T'
050800                 AND WS-ZULU-INPUT (20:1) = 'Z'
050900             STRING WS-ZULU-INPUT (1:10) SPACE
051000                 WS-ZULU-INPUT (12:8)
051100                 DELIMITED BY SIZE INTO WS-ZULU-OUTPUT
051200         END-IF
051300     END-IF.
051400*---------------------------------------------------------------*
051500 3200-DURATION-TO-HMS.
051600*---------------------------------------------------------------*
051700*    RULE U5-2 - HOURS = S / 3600, MINUTES = REMAINDER / 60,
051800*    SECONDS = REMAINDER OF THAT.  EACH FIELD ZERO-PADDED TO
051900*    TWO DIGITS; HOURS ABSORB DAYS PER RULE U5-3.  THE 8-BYTE
052000*    OUTPUT RECORD CAPS HOURS AT 99 (VIDEOS THIS LONG DO NOT
052100*    OCCUR IN PRACTICE - SEE HA-0018 NOTES).
052200*---------------------------------------------------------------*
052300     DIVIDE WS-DUR-TOTAL-SECONDS BY 3600
052400         GIVING WS-DUR-HOURS REMAINDER WS-DUR-REMAINDER.
052500     IF  WS-DUR-HOURS > 99
052600         MOVE 99 TO WS-DUR-HOURS.
052700     DIVIDE WS-DUR-REMAINDER BY 60
052800         GIVING WS-DUR-MINUTES REMAINDER WS-DUR-SECONDS.
052900     STRING WS-DUR-HOURS ':' WS-DUR-MINUTES ':' WS-DUR-SECONDS
053000         DELIMITED BY SIZE INTO WS-DUR-HMS-OUT.
053100*---------------------------------------------------------------*
053200 3300-LIVE-BROADCAST-DURATION.
053300*---------------------------------------------------------------*
053400*    RULE U4-4 - DIFFERENCE OF ACTUAL END/START IN WHOLE
053500*    SECONDS; MISSING UNLESS BOTH ARE PRESENT AND WELL FORMED.
053600*---------------------------------------------------------------*
053700     MOVE ZERO TO WS-LIVE-DUR-SEC.
053800     MOVE 'N'  TO WS-LIVE-DUR-KNOWN-SW.
053900     IF  VA-ACTUAL-START-DT NOT = SPACES
054000             AND VA-ACTUAL-END-DT NOT = SPACES
054100         MOVE VA-ACTUAL-START-DT TO WS-ZULU-INPUT
054200         PERFORM 3100-ZULU-TO-UTC
054300         MOVE WS-ZULU-OUTPUT TO WS-START-UTC
054400         MOVE VA-ACTUAL-END-DT TO WS-ZULU-INPUT
054500         PERFORM 3100-ZULU-TO-UTC
054600         MOVE WS-ZULU-OUTPUT TO WS-END-UTC
054700         IF  WS-START-UTC NOT = SPACES
054800                 AND WS-END-UTC NOT = SPACES
054900             MOVE WS-START-UTC TO WS-DTS-INPUT
055000             PERFORM 3360-DATETIME-TO-TOTAL-SECONDS
055100             MOVE WS-DTS-RESULT TO WS-START-TOTAL-SECONDS
055200             MOVE WS-END-UTC TO WS-DTS-INPUT
055300             PERFORM 3360-DATETIME-TO-TOTAL-SECONDS
055400             MOVE WS-DTS-RESULT TO WS-END-TOTAL-SECONDS
055500             COMPUTE WS-LIVE-DUR-SEC =
055600                 WS-END-TOTAL-SECONDS - WS-START-TOTAL-SECONDS
055700             MOVE 'Y' TO WS-LIVE-DUR-KNOWN-SW
055800         END-IF
055900     END-IF.
056000*---------------------------------------------------------------*
056100 3350-COMPUTE-JULIAN-DAY.
056200*---------------------------------------------------------------*
056300*    STANDARD INTEGER JULIAN-DAY-NUMBER FORMULA (GREGORIAN
056400*    CALENDAR).  WS-DATE-YYYY/MM/DD MUST BE SET BEFORE CALL;
056500*    RESULT RETURNED IN WS-JD-RESULT.  EACH STEP IS ITS OWN
056600*    COMPUTE SO THE INTEGER DIVISIONS TRUNCATE THE SAME WAY
056700*    THE PUBLISHED FORMULA REQUIRES.
056800*---------------------------------------------------------------*
056900     COMPUTE WS-JD-A = (14 - WS-DATE-MM) / 12.
057000     COMPUTE WS-JD-Y = WS-DATE-YYYY + 4800 - WS-JD-A.
057100     COMPUTE WS-JD-M = WS-DATE-MM + (12 * WS-JD-A) - 3.
057200     COMPUTE WS-JD-T1 = ((153 * WS-JD-M) + 2) / 5.
057300     COMPUTE WS-JD-T2 = WS-JD-Y / 4.
057400     COMPUTE WS-JD-T3 = WS-JD-Y / 100.
057500     COMPUTE WS-JD-T4 = WS-JD-Y / 400.
057600     COMPUTE WS-JD-RESULT = WS-DATE-DD + WS-JD-T1
057700         + (365 * WS-JD-Y) + WS-JD-T2 - WS-JD-T3
057800         + WS-JD-T4 - 32045.
057900*---------------------------------------------------------------*
058000 3360-DATETIME-TO-TOTAL-SECONDS.
058100*---------------------------------------------------------------*
058200*    WS-DTS-INPUT ('YYYY-MM-DD HH:MM:SS') IN, WS-DTS-RESULT
058300*    (JULIAN-DAY-NUMBER * 86400 + SECONDS-OF-DAY) OUT.
058400*---------------------------------------------------------------*
058500     MOVE WS-DTS-INPUT (1:4)  TO WS-DATE-YYYY.
058600     MOVE WS-DTS-INPUT (6:2)  TO WS-DATE-MM.
058700     MOVE WS-DTS-INPUT (9:2)  TO WS-DATE-DD.
058800     MOVE WS-DTS-INPUT (12:2) TO WS-TIME-HH.
058900     MOVE WS-DTS-INPUT (15:2) TO WS-TIME-MI.
059000     MOVE WS-DTS-INPUT (18:2) TO WS-TIME-SS.
059100     PERFORM 3350-COMPUTE-JULIAN-DAY.
059200     COMPUTE WS-DTS-RESULT = (WS-JD-RESULT * 86400)
059300         + (WS-TIME-HH * 3600) + (WS-TIME-MI * 60) + WS-TIME-SS.
059400*---------------------------------------------------------------*
059500 3400-DAY-OF-WEEK.
059600*---------------------------------------------------------------*
059700*    RULE U5-5 - JULIAN-DAY-NUMBER MOD 7 INDEXES THE DAY-NAME
059800*    TABLE, CALIBRATED SO REMAINDER ZERO IS MONDAY.
059900*---------------------------------------------------------------*
060000     MOVE WS-PUBLISH-UTC (1:4) TO WS-DATE-YYYY.
060100     MOVE WS-PUBLISH-UTC (6:2) TO WS-DATE-MM.
060200     MOVE WS-PUBLISH-UTC (9:2) TO WS-DATE-DD.
060300     PERFORM 3350-COMPUTE-JULIAN-DAY.
060400     DIVIDE WS-JD-RESULT BY 7
060500         GIVING WS-DOW-QUOTIENT REMAINDER WS-DOW-REMAINDER.
060600     COMPUTE WS-DOW-INDEX = WS-DOW-REMAINDER + 1.
060700     MOVE WS-DAY-NAME (WS-DOW-INDEX) TO WS-PUBLISH-WEEKDAY.
060800*---------------------------------------------------------------*
060900 4000-CLASSIFY-VIDEO-TYPE.
061000*---------------------------------------------------------------*
061100     IF  VA-IS-LIVE-BROADCAST
061200         PERFORM 4100-CLASSIFY-LIVE-BROADCAST
061300     ELSE
061400         PERFORM 4200-CLASSIFY-NON-LIVE.
061500     MOVE VA-VIDEO-ID     TO VT-VIDEO-ID.
061600     MOVE WS-VIDEO-TYPE   TO VT-VIDEO-TYPE.
061700     MOVE WS-LIVE-DUR-SEC TO VT-LIVE-DUR-SEC.
061800     WRITE VIDEO-TYPE-RECORD.
061900*---------------------------------------------------------------*
062000 4100-CLASSIFY-LIVE-BROADCAST.
062100*---------------------------------------------------------------*
062200*    CONSTANTS PER RULE U2 - PREMIERE-COUNTDOWN 120S, BOUNDS
062300*    15S, PREMIERE-CUTOFF 3601S, LIVE-STREAM-CUTOFF 300S.
062400*---------------------------------------------------------------*
062500     PERFORM 3300-LIVE-BROADCAST-DURATION.
062600     COMPUTE WS-TYPE-DIFF = WS-LIVE-DUR-SEC - VA-DURATION-SEC.
062700     IF  WS-TYPE-DIFF > 105 AND WS-TYPE-DIFF < 135
062800         MOVE 'PREMIERE'    TO WS-VIDEO-TYPE
062900     ELSE
063000         MOVE 'LIVE STREAM' TO WS-VIDEO-TYPE.
063100*        CORRECTION 1 - AN APPARENT PREMIERE THAT RAN LONG.
063200     IF  WS-VIDEO-TYPE = 'PREMIERE'
063300             AND VA-DURATION-SEC >= 3601
063400         MOVE 'LIVE STREAM' TO WS-VIDEO-TYPE.
063500*        CORRECTION 2 - A SHORT LIVE STREAM WITH A KNOWN
063600*        BROADCAST WINDOW IS ACTUALLY A PREMIERE.
063700     IF  WS-VIDEO-TYPE = 'LIVE STREAM'
063800             AND VA-DURATION-SEC <= 300
063900             AND LIVE-DUR-IS-KNOWN
064000         MOVE 'PREMIERE'    TO WS-VIDEO-TYPE.
064100*---------------------------------------------------------------*
064200 4200-CLASSIFY-NON-LIVE.
064300*---------------------------------------------------------------*
064400*    RULE U2-6 - THE SOURCE PROBES THE PLATFORM'S WEB ENDPOINT
064500*    TO TELL SHORT FROM NORMAL WHEN DURATION IS AT OR UNDER
064600*    SHORT-MAX (60S); THAT CALL DOES NOT TRANSLATE HERE, SO
064700*    UNKNOWN STANDS FOR THE BATCH RUN, PER SPEC.
064800*---------------------------------------------------------------*
064900     MOVE ZERO TO WS-LIVE-DUR-SEC.
065000     IF  VA-DURATION-SEC > 60
065100         MOVE 'NORMAL'  TO WS-VIDEO-TYPE
065200     ELSE
065300         MOVE 'UNKNOWN' TO WS-VIDEO-TYPE.
065400*---------------------------------------------------------------*
065500 5000-CLASSIFY-CONTENT-TYPES.
065600*---------------------------------------------------------------*
065700     MOVE ZERO  TO WS-CONTENT-TYPE-COUNT.
065800     IF  KEYWORD-LIST-SIZE > ZERO
065900         MOVE KEYWORD-LIST-SIZE TO WS-BATCH-ITEM-COUNT
066000         PERFORM 8500-SPLIT-VIDEO-BATCHES
066100         PERFORM 5010-PROCESS-ONE-KEYWORD-BATCH
066200             THRU 5010-EXIT
066300             VARYING WS-BATCH-NUM FROM 1 BY 1
066400             UNTIL WS-BATCH-NUM > WS-BATCH-COUNT.
066500*---------------------------------------------------------------*
066600 5010-PROCESS-ONE-KEYWORD-BATCH.
066700*---------------------------------------------------------------*
066800     PERFORM 8510-COMPUTE-BATCH-BOUNDS.
066900     PERFORM 5100-SEARCH-BANK-FOR-KEYWORD
067000         THRU 5100-EXIT
067100         VARYING KWL-IDX FROM WS-BATCH-START BY 1
067200         UNTIL KWL-IDX > WS-BATCH-END.
067300 5010-EXIT.
067400     EXIT.
067500*---------------------------------------------------------------*
067600 5100-SEARCH-BANK-FOR-KEYWORD.
067700*---------------------------------------------------------------*
067800*    RULE U3-2 - BANKS ARE SEARCHED IN BANK-FILE ORDER
067900*    (ENGLISH, JAPANESE, INDONESIAN GROUPS); FIRST HIT WINS.
068000*---------------------------------------------------------------*
068100     MOVE 'N' TO WS-CONTENT-MATCH-FOUND-SW.
068200     IF  BANK-TABLE-SIZE > ZERO
068300         PERFORM 5110-CHECK-ONE-BANK-ENTRY
068400             THRU 5110-EXIT
068500             VARYING BANK-IDX FROM 1 BY 1
068600             UNTIL BANK-IDX > BANK-TABLE-SIZE
068700                OR WS-CONTENT-MATCH-FOUND.
068800     IF  WS-CONTENT-MATCH-FOUND
068900         PERFORM 5200-ADD-CONTENT-TYPE-IF-NEW.
069000 5100-EXIT.
069100     EXIT.
069200*---------------------------------------------------------------*
069300 5110-CHECK-ONE-BANK-ENTRY.
069400*---------------------------------------------------------------*
069500     IF  FUNCTION UPPER-CASE (TBL-KB-KEYWORD (BANK-IDX)) =
069600             FUNCTION UPPER-CASE (TBL-KWL-TEXT (KWL-IDX))
069700         SET WS-CONTENT-MATCH-FOUND TO TRUE
069800         MOVE TBL-KB-CONTENT-TYPE (BANK-IDX)
069900             TO WS-MATCHED-CONTENT-TYPE.
070000 5110-EXIT.
070100     EXIT.
070200*---------------------------------------------------------------*
070300 5200-ADD-CONTENT-TYPE-IF-NEW.
070400*---------------------------------------------------------------*
070500*    RULE U3-1 - EACH DISTINCT CONTENT TYPE IS WRITTEN ONLY
070600*    ONCE PER VIDEO.
070700*---------------------------------------------------------------*
070800     MOVE 'N' TO WS-DUP-CTY-FOUND-SW.
070900     IF  WS-CONTENT-TYPE-COUNT > ZERO
071000         PERFORM 5210-COMPARE-ONE-CONTENT-TYPE
071100             THRU 5210-EXIT
071200             VARYING WS-DUP-CHECK-IDX FROM 1 BY 1
071300             UNTIL WS-DUP-CHECK-IDX > WS-CONTENT-TYPE-COUNT
071400                OR DUP-CONTENT-TYPE-FOUND.
071500     IF  NOT DUP-CONTENT-TYPE-FOUND
071600     AND WS-CONTENT-TYPE-COUNT < 20
071700         ADD 1 TO WS-CONTENT-TYPE-COUNT
071800         MOVE WS-MATCHED-CONTENT-TYPE
071900             TO WS-FOUND-CONTENT-TYPE (WS-CONTENT-TYPE-COUNT)
072000         MOVE VA-VIDEO-ID              TO CT-VIDEO-ID
072100         MOVE WS-MATCHED-CONTENT-TYPE  TO CT-CONTENT-TYPE
072200         WRITE CONTENT-TYPE-RECORD
072300     END-IF.
072400 5200-EXIT.
072500     EXIT.
072600*---------------------------------------------------------------*
072700 5210-COMPARE-ONE-CONTENT-TYPE.
072800*---------------------------------------------------------------*
072900     IF  WS-FOUND-CONTENT-TYPE (WS-DUP-CHECK-IDX) =
073000             WS-MATCHED-CONTENT-TYPE
073100         SET DUP-CONTENT-TYPE-FOUND TO TRUE.
073200 5210-EXIT.
073300     EXIT.
073400*---------------------------------------------------------------*
073500 6000-BUILD-MERGED-RECORD.
073600*---------------------------------------------------------------*
073700     MOVE VA-MEMBER-NAME    TO MV-MEMBER-NAME.
073800     MOVE VA-VIDEO-ID       TO MV-VIDEO-ID.
073900     MOVE VA-TITLE          TO MV-TITLE.
074000     MOVE WS-PUBLISH-UTC    TO MV-PUBLISH-DT.
074100     MOVE WS-PUBLISH-WEEKDAY TO MV-PUBLISH-WEEKDAY.
074200     MOVE WS-DUR-HMS-OUT    TO MV-DURATION-HMS.
074300     MOVE VA-DURATION-SEC   TO MV-DURATION-SEC.
074400     MOVE WS-VIDEO-TYPE     TO MV-VIDEO-TYPE.
074500     MOVE WS-STAT-VIEW-COUNT    TO MV-VIEW-COUNT.
074600     MOVE WS-STAT-LIKE-COUNT    TO MV-LIKE-COUNT.
074700     MOVE WS-STAT-COMMENT-COUNT TO MV-COMMENT-COUNT.
074800     WRITE MERGED-VIDEO-RECORD.
074900*---------------------------------------------------------------*
075000 6010-LOOKUP-VIDEO-STATS.
075100*---------------------------------------------------------------*
075200*    VIDEO STATS ARE MATCHED TO ATTRIBUTES BY VIDEO ID OFF THE
075300*    HOLOSTB TABLE HOLOSTAT LOADED AT START OF RUN (U6).
075400*---------------------------------------------------------------*
075500     MOVE 'N'  TO WS-STAT-FOUND-SW.
075600     MOVE ZERO TO WS-STAT-VIEW-COUNT WS-STAT-LIKE-COUNT
075700                   WS-STAT-COMMENT-COUNT.
075800     IF  STAT-TABLE-SIZE > ZERO
075900         SET STAT-IDX TO 1
076000         SEARCH TBL-VIDEO-STAT
076100             WHEN TBL-VS-VIDEO-ID (STAT-IDX) = VA-VIDEO-ID
076200                 SET STAT-WAS-FOUND TO TRUE
076300                 MOVE TBL-VS-VIEW-COUNT (STAT-IDX)
076400                     TO WS-STAT-VIEW-COUNT
076500                 MOVE TBL-VS-LIKE-COUNT (STAT-IDX)
076600                     TO WS-STAT-LIKE-COUNT
076700                 MOVE TBL-VS-COMMENT-COUNT (STAT-IDX)
076800                     TO WS-STAT-COMMENT-COUNT.
076900*---------------------------------------------------------------*
077000 7000-ACCUMULATE-MEMBER-TOTALS.
077100*---------------------------------------------------------------*
077200     ADD 1 TO WS-SM-VIDEO-COUNT WS-OA-VIDEO-COUNT.
077300     IF  WS-VIDEO-TYPE = 'NORMAL'
077400         ADD 1 TO WS-SM-NORMAL-COUNT WS-OA-NORMAL-COUNT.
077500     IF  WS-VIDEO-TYPE = 'SHORT'
077600         ADD 1 TO WS-SM-SHORT-COUNT WS-OA-SHORT-COUNT.
077700     IF  WS-VIDEO-TYPE = 'LIVE STREAM'
077800         ADD 1 TO WS-SM-LIVE-COUNT WS-OA-LIVE-COUNT.
077900     IF  WS-VIDEO-TYPE = 'PREMIERE'
078000         ADD 1 TO WS-SM-PREMIERE-COUNT WS-OA-PREMIERE-COUNT.
078100     ADD WS-STAT-VIEW-COUNT TO WS-SM-TOTAL-VIEWS
078200         WS-OA-TOTAL-VIEWS.
078300     ADD WS-STAT-LIKE-COUNT TO WS-SM-TOTAL-LIKES
078400         WS-OA-TOTAL-LIKES.
078500     ADD WS-STAT-COMMENT-COUNT TO WS-SM-TOTAL-COMMENTS
078600         WS-OA-TOTAL-COMMENTS.
078700     ADD VA-DURATION-SEC TO WS-SM-TOTAL-DUR-SEC
078800         WS-OA-TOTAL-DUR-SEC.
078900*---------------------------------------------------------------*
079000 7100-MEMBER-CONTROL-BREAK.
079100*---------------------------------------------------------------*
079200     PERFORM 7150-COMPUTE-MEMBER-AVERAGE.
079300     PERFORM 7200-WRITE-SUMMARY-LINE.
079400     INITIALIZE WS-MEMBER-ACCUM.
079500*---------------------------------------------------------------*
079600 7150-COMPUTE-MEMBER-AVERAGE.
079700*---------------------------------------------------------------*
079800*    RULE U7-2 - AVERAGE ROUNDED HALF-UP, ZERO WHEN THE
079900*    MEMBER HAD NO VIDEOS.
080000*---------------------------------------------------------------*
080100     IF  WS-SM-VIDEO-COUNT > ZERO
080200         COMPUTE WS-SM-AVG-DUR-SEC ROUNDED =
080300             WS-SM-TOTAL-DUR-SEC / WS-SM-VIDEO-COUNT
080400     ELSE
080500         MOVE ZERO TO WS-SM-AVG-DUR-SEC.
080600*---------------------------------------------------------------*
080700 7200-WRITE-SUMMARY-LINE.
080800*---------------------------------------------------------------*
080900     MOVE WS-PREV-MEMBER-NAME    TO FS-MEMBER-NAME.
081000     MOVE WS-SM-VIDEO-COUNT      TO FS-VIDEO-COUNT.
081100     MOVE WS-SM-NORMAL-COUNT     TO FS-NORMAL-COUNT.
081200     MOVE WS-SM-SHORT-COUNT      TO FS-SHORT-COUNT.
081300     MOVE WS-SM-LIVE-COUNT       TO FS-LIVE-COUNT.
081400     MOVE WS-SM-PREMIERE-COUNT   TO FS-PREMIERE-COUNT.
081500     MOVE WS-SM-TOTAL-VIEWS      TO FS-TOTAL-VIEWS.
081600     MOVE WS-SM-TOTAL-LIKES      TO FS-TOTAL-LIKES.
081700     MOVE WS-SM-TOTAL-COMMENTS   TO FS-TOTAL-COMMENTS.
081800     MOVE WS-SM-TOTAL-DUR-SEC    TO FS-TOTAL-DUR-SEC.
081900     MOVE WS-SM-AVG-DUR-SEC      TO FS-AVG-DUR-SEC.
082000     MOVE FORMAT-SUMMARY-LINE    TO NEXT-REPORT-LINE.
082100     PERFORM 9000-PRINT-REPORT-LINE.
082200*---------------------------------------------------------------*
082300 7300-WRITE-OVERALL-LINE.
082400*---------------------------------------------------------------*
082500*    RULE U7-3 - THE OVERALL LINE AGGREGATES EVERY PROCESSED
082600*    VIDEO REGARDLESS OF MEMBER.
082700*---------------------------------------------------------------*
082800     IF  WS-OA-VIDEO-COUNT > ZERO
082900         COMPUTE WS-OA-AVG-DUR-SEC ROUNDED =
083000             WS-OA-TOTAL-DUR-SEC / WS-OA-VIDEO-COUNT
083100     ELSE
083200         MOVE ZERO TO WS-OA-AVG-DUR-SEC.
083300     MOVE 'OVERALL'              TO FS-MEMBER-NAME.
083400     MOVE WS-OA-VIDEO-COUNT      TO FS-VIDEO-COUNT.
083500     MOVE WS-OA-NORMAL-COUNT     TO FS-NORMAL-COUNT.
083600     MOVE WS-OA-SHORT-COUNT      TO FS-SHORT-COUNT.
083700     MOVE WS-OA-LIVE-COUNT       TO FS-LIVE-COUNT.
083800     MOVE WS-OA-PREMIERE-COUNT   TO FS-PREMIERE-COUNT.
083900     MOVE WS-OA-TOTAL-VIEWS      TO FS-TOTAL-VIEWS.
084000     MOVE WS-OA-TOTAL-LIKES      TO FS-TOTAL-LIKES.
084100     MOVE WS-OA-TOTAL-COMMENTS   TO FS-TOTAL-COMMENTS.
084200     MOVE WS-OA-TOTAL-DUR-SEC    TO FS-TOTAL-DUR-SEC.
084300     MOVE WS-OA-AVG-DUR-SEC      TO FS-AVG-DUR-SEC.
084400     MOVE FORMAT-SUMMARY-LINE    TO NEXT-REPORT-LINE.
084500     PERFORM 9000-PRINT-REPORT-LINE.
084600*---------------------------------------------------------------*
084700 1900-CLOSE-FILES.
084800*---------------------------------------------------------------*
084900     CLOSE MEMBERS-FILE
085000           VIDEO-ATTRS-FILE
085100           TITLE-KEYWORDS-FILE
085200           VIDEO-TYPES-FILE
085300           CONTENT-TYPES-FILE
085400           MERGED-VIDEOS-FILE
085500           CHANNEL-SUMMARY-FILE.
085600*---------------------------------------------------------------*
085700 8500-SPLIT-VIDEO-BATCHES.
085800*---------------------------------------------------------------*
085900*    RULE U8 - CEIL(N/n) BATCHES, EACH OF AT MOST n ITEMS,
086000*    LAST BATCH TAKES THE REMAINDER.  THE BATCH COUNT REUSES
086100*    8600'S ROUND-UP-TO-NEAREST-MULTIPLE ARITHMETIC.
086200*---------------------------------------------------------------*
086300     MOVE WS-BATCH-ITEM-COUNT TO WS-ROUND-VALUE.
086400     MOVE WS-BATCH-SIZE       TO WS-ROUND-FACTOR.
086500     PERFORM 8600-ROUND-UP-NEAREST-X.
086600     COMPUTE WS-BATCH-COUNT = WS-ROUND-RESULT / WS-BATCH-SIZE.
086700*---------------------------------------------------------------*
086800 8510-COMPUTE-BATCH-BOUNDS.
086900*---------------------------------------------------------------*
087000     COMPUTE WS-BATCH-START =
087100         ((WS-BATCH-NUM - 1) * WS-BATCH-SIZE) + 1.
087200     COMPUTE WS-BATCH-END = WS-BATCH-START + WS-BATCH-SIZE - 1.
087300     IF  WS-BATCH-END > WS-BATCH-ITEM-COUNT
087400         MOVE WS-BATCH-ITEM-COUNT TO WS-BATCH-END.
087500*---------------------------------------------------------------*
087600 8600-ROUND-UP-NEAREST-X.
087700*---------------------------------------------------------------*
087800*    RULE U9-1 - ROUND_UP_NEAREST_X(V,X) = CEIL(V/X) * X.
087900*---------------------------------------------------------------*
088000     DIVIDE WS-ROUND-VALUE BY WS-ROUND-FACTOR
088100         GIVING WS-ROUND-QUOTIENT REMAINDER WS-ROUND-REMAINDER.
088200     IF  WS-ROUND-REMAINDER > ZERO
088300         ADD 1 TO WS-ROUND-QUOTIENT.
088400     COMPUTE WS-ROUND-RESULT =
088500         WS-ROUND-QUOTIENT * WS-ROUND-FACTOR.
088600*---------------------------------------------------------------*
088700 8700-CALCULATE-INTERVAL.
088800*---------------------------------------------------------------*
088900*    RULE U9-2 - 10**(D-1) / FACTOR, TRUNCATED, WHERE D IS THE
089000*    NUMBER OF DECIMAL DIGITS IN THE INTEGER PART OF THE VALUE.
089100*---------------------------------------------------------------*
089200     MOVE WS-INTERVAL-VALUE TO WS-DIGIT-TEMP.
089300     MOVE ZERO TO WS-DIGIT-COUNT.
089400     PERFORM 8710-COUNT-ONE-DIGIT
089500         THRU 8710-EXIT
089600         UNTIL WS-DIGIT-TEMP = ZERO.
089700     IF  WS-DIGIT-COUNT = ZERO
089800         MOVE 1 TO WS-DIGIT-COUNT.
089900     MOVE 1 TO WS-POWER-RESULT.
090000     IF  WS-DIGIT-COUNT > 1
090100         PERFORM 8720-MULTIPLY-BY-TEN
090200             THRU 8720-EXIT
090300             VARYING WS-POWER-IDX FROM 1 BY 1
090400             UNTIL WS-POWER-IDX > WS-DIGIT-COUNT - 1.
090500     DIVIDE WS-POWER-RESULT BY WS-INTERVAL-FACTOR
090600         GIVING WS-INTERVAL-RESULT.
090700*---------------------------------------------------------------*
090800 8710-COUNT-ONE-DIGIT.
090900*---------------------------------------------------------------*
091000     DIVIDE WS-DIGIT-TEMP BY 10 GIVING WS-DIGIT-TEMP.
091100     ADD 1 TO WS-DIGIT-COUNT.
091200 8710-EXIT.
091300     EXIT.
091400*---------------------------------------------------------------*
091500 8720-MULTIPLY-BY-TEN.
091600*---------------------------------------------------------------*
091700     COMPUTE WS-POWER-RESULT = WS-POWER-RESULT * 10.
091800 8720-EXIT.
091900     EXIT.
092000*---------------------------------------------------------------*
092100 9000-PRINT-REPORT-LINE.
092200*---------------------------------------------------------------*
092300     IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
092400         PERFORM 9100-PRINT-HEADING-LINES.
092500     MOVE NEXT-REPORT-LINE          TO PRINT-LINE.
092600     PERFORM 9120-WRITE-PRINT-LINE.
092700*---------------------------------------------------------------*
092800 9100-PRINT-HEADING-LINES.
092900*---------------------------------------------------------------*
093000     MOVE PAGE-COUNT                TO HL1-PAGE-NUM.
093100     MOVE HEADING-LINE-1             TO PRINT-LINE.
093200     PERFORM 9110-WRITE-TOP-OF-PAGE.
093300     MOVE HEADING-LINE-2             TO PRINT-LINE.
093400     PERFORM 9120-WRITE-PRINT-LINE.
093500     MOVE HEADING-LINE-3             TO PRINT-LINE.
093600     PERFORM 9120-WRITE-PRINT-LINE.
093700     ADD 1                           TO PAGE-COUNT.
093800     MOVE 4                          TO LINE-COUNT.
093900*---------------------------------------------------------------*
094000 9110-WRITE-TOP-OF-PAGE.
094100*---------------------------------------------------------------*
094200     WRITE PRINT-RECORD
094300         AFTER ADVANCING PAGE.
094400     MOVE SPACE                      TO PRINT-LINE.
094500*---------------------------------------------------------------*
094600 9120-WRITE-PRINT-LINE.
094700*---------------------------------------------------------------*
094800     WRITE PRINT-RECORD
094900         AFTER ADVANCING LINE-SPACEING.
095000     ADD LINE-SPACEING               TO LINE-COUNT.
095100     MOVE 1                          TO LINE-SPACEING.
095200     MOVE SPACE                      TO PRINT-LINE.
