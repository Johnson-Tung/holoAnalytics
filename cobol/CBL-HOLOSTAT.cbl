000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    HOLOSTAT
000300* ORIGINAL AUTHOR: D QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/87  D QUINTERO    HA-0001  CREATED - LOADS VIDEO STATS
000900*                                  INTO A TABLE FOR HOLOPREP'S
001000*                                  IN-MEMORY JOIN (U6).
001100* 06/25/87  T OKABE       HA-0022  WIDENED TABLE, SEE HOLOSTB.
001200* 08/14/89  ED ACKERMAN   HA-0021  RESTRUCTURE, REMOVAL OF
001300*                                  FALL THRU AND GO TO'S.
001400* 10/06/98  T OKABE       HA-0038  Y2K COMPLIANCE REVIEW -
001500*                                  VIDEO-STAT-FILE-STATUS AND
001600*                                  OTHER FIELDS CARRY NO DATE
001700*                                  DATA.  NO CODE CHANGE
001800*                                  REQUIRED.
001900* 02/03/03  T OKABE       HA-0055  ADD DISABLED-ENGAGEMENT
002000*                                  LOAD COUNT AND GRAND TOTAL
002100*                                  DISPLAY FOR AUDIT PURPOSES.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    HOLOSTAT.
002500 AUTHOR.        D QUINTERO.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  04/09/87.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     CLASS DIGIT-CLASS IS '0' THRU '9'.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT VIDEO-STATS-FILE ASSIGN TO VIDSTDD
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS  IS VIDEO-STAT-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  VIDEO-STATS-FILE
005200      DATA RECORD IS VIDEO-STAT-RECORD.
005300     COPY HOLOSTS.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005800     05  VIDEO-STAT-FILE-STATUS      PIC X(02).
005900         88  VIDEO-STAT-FILE-OK                 VALUE '00'.
006000         88  VIDEO-STAT-FILE-EOF                VALUE '10'.
006100     05  EOF-SWITCH                  PIC X(01)  VALUE 'N'.
006200         88  EOF                                VALUE 'Y'.
006300*    NUMERIC VIEW OF THE FILE STATUS, USED WHEN A CALLER
006400*    NEEDS A RANGE TEST RATHER THAN A DISCRETE 88-LEVEL.
006500 01  WS-STAT-STATUS-NUMERIC REDEFINES VIDEO-STAT-FILE-STATUS
006600                                     PIC 9(02).
006700*---------------------------------------------------------------*
006800*    COUNT OF RECORDS LOADED WITH LIKES/COMMENTS DISABLED,
006900*    DISPLAYED AT CLOSE FOR THE OPERATOR (HA-0055).
007000*---------------------------------------------------------------*
007100 01  WS-DISABLED-COUNTS.
007200     05  WS-LIKES-DISABLED-COUNT     PIC 9(05) VALUE ZERO.
007300     05  WS-COMMENTS-DISABLED-COUNT  PIC 9(05) VALUE ZERO.
007400 01  WS-DISABLED-COUNTS-DISPLAY REDEFINES WS-DISABLED-COUNTS
007500                                     PIC 9(10).
007600 77  WS-STAT-GRAND-DISABLED-TOTAL     PIC 9(05) VALUE ZERO.
007700 77  WS-STAT-GRAND-DISABLED-TOTAL-X
007800         REDEFINES WS-STAT-GRAND-DISABLED-TOTAL PIC X(05).
007900*---------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 COPY HOLOSTB.
008200*===============================================================*
008300 PROCEDURE DIVISION USING STAT-TABLE-SIZE, STAT-TABLE-INDEX,
008400     STAT-LOAD-ACTION, STAT-TABLE.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     PERFORM 1000-INITIALIZATION.
008900     IF  VIDEO-STAT-FILE-OK
009000         PERFORM 2000-LOAD-ALL-STAT-RECORDS UNTIL EOF.
009100     PERFORM 3000-CLOSE-FILES.
009200     ADD WS-LIKES-DISABLED-COUNT WS-COMMENTS-DISABLED-COUNT
009300         GIVING WS-STAT-GRAND-DISABLED-TOTAL.
009400     DISPLAY 'HOLOSTAT: LIKES DISABLED=' WS-LIKES-DISABLED-COUNT
009500         ' COMMENTS DISABLED=' WS-COMMENTS-DISABLED-COUNT
009600         ' TOTAL DISABLED=' WS-STAT-GRAND-DISABLED-TOTAL.
009700     GOBACK.
009800*---------------------------------------------------------------*
009900 1000-INITIALIZATION.
010000*---------------------------------------------------------------*
010100     MOVE ZERO TO STAT-TABLE-SIZE.
010200     OPEN INPUT VIDEO-STATS-FILE.
010300     IF  NOT VIDEO-STAT-FILE-OK
010400         DISPLAY 'HOLOSTAT: OPEN ERROR, STATUS ',
010500             VIDEO-STAT-FILE-STATUS.
010600*---------------------------------------------------------------*
010700 2000-LOAD-ALL-STAT-RECORDS.
010800*---------------------------------------------------------------*
010900     READ VIDEO-STATS-FILE
011000         AT END
011100             SET EOF TO TRUE
011200         NOT AT END
011300             PERFORM 2100-ADD-STAT-TO-TABLE
011400     END-READ.
011500*---------------------------------------------------------------*
011600 2100-ADD-STAT-TO-TABLE.
011700*---------------------------------------------------------------*
011800     ADD 1 TO STAT-TABLE-INDEX.
011900     ADD 1 TO STAT-TABLE-SIZE.
012000     MOVE VS-VIDEO-ID     TO TBL-VS-VIDEO-ID (STAT-TABLE-SIZE).
012100     MOVE VS-VIEW-COUNT   TO TBL-VS-VIEW-COUNT (STAT-TABLE-SIZE).
012200     MOVE VS-LIKE-COUNT   TO TBL-VS-LIKE-COUNT (STAT-TABLE-SIZE).
012300     MOVE VS-LIKES-ENABLED TO
012400         TBL-VS-LIKES-ENABLED (STAT-TABLE-SIZE).
012500     MOVE VS-COMMENT-COUNT TO
012600         TBL-VS-COMMENT-COUNT (STAT-TABLE-SIZE).
012700     MOVE VS-COMMENTS-ENABLED TO
012800         TBL-VS-COMMENTS-ENABLED (STAT-TABLE-SIZE).
012900     IF  NOT VS-LIKES-ARE-ENABLED
013000         ADD 1 TO WS-LIKES-DISABLED-COUNT
013100     END-IF.
013200     IF  NOT VS-COMMENTS-ARE-ENABLED
013300         ADD 1 TO WS-COMMENTS-DISABLED-COUNT
013400     END-IF.
013500*---------------------------------------------------------------*
013600 3000-CLOSE-FILES.
013700*---------------------------------------------------------------*
013800     CLOSE VIDEO-STATS-FILE.
