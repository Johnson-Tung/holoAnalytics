000100******************************************************************
000200*    COPY MEMBER   HOLOSTS                                       *
000300*    VIDEO STATISTIC RECORD - ONE ENTRY PER PUBLISHED VIDEO      *
000400*    FD RECORD FOR THE VIDEO-STATS SEQUENTIAL FILE, READ BY      *
000500*    HOLOSTAT AND LOADED INTO THE HOLOSTB LOOKUP TABLE.          *
000600******************************************************************
000700*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000800*    --------  --------------  ----------  --------------------- *
000900*    04/09/87  R QUINONES      HA-0001     ORIGINAL LAYOUT       *
001000******************************************************************
001100 01  VIDEO-STAT-RECORD.
001200     05  VS-VIDEO-ID                    PIC X(11).
001300     05  VS-VIEW-COUNT                  PIC 9(12).
001400     05  VS-LIKE-COUNT                  PIC 9(09).
001500     05  VS-LIKES-ENABLED               PIC X(01).
001600         88  VS-LIKES-ARE-ENABLED           VALUE 'Y'.
001700     05  VS-COMMENT-COUNT               PIC 9(09).
001800     05  VS-COMMENTS-ENABLED            PIC X(01).
001900         88  VS-COMMENTS-ARE-ENABLED        VALUE 'Y'.
002000     05  FILLER                         PIC X(01).
