000100******************************************************************
000200*    COPY MEMBER   HOLOVTY                                       *
000300*    VIDEO-TYPES OUTPUT RECORD - ONE PER VIDEO CLASSIFIED        *
000400******************************************************************
000500*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000600*    --------  --------------  ----------  --------------------- *
000700*    04/02/87  R QUINONES      HA-0009     ORIGINAL LAYOUT       *
000800******************************************************************
001000 01  VIDEO-TYPE-RECORD.
001100     05  VT-VIDEO-ID                    PIC X(11).
001200     05  VT-VIDEO-TYPE                  PIC X(12).
001300         88  VT-TYPE-NORMAL                 VALUE 'NORMAL'.
001400         88  VT-TYPE-SHORT                  VALUE 'SHORT'.
001500         88  VT-TYPE-LIVE-STREAM            VALUE 'LIVE STREAM'.
001600         88  VT-TYPE-PREMIERE                VALUE 'PREMIERE'.
001700         88  VT-TYPE-UNKNOWN                 VALUE 'UNKNOWN'.
001800     05  VT-LIVE-DUR-SEC                PIC 9(09).
001900     05  FILLER                         PIC X(08).
