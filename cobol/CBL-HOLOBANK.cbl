000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    HOLOBANK
000300* ORIGINAL AUTHOR: R QUINONES
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/19/87  R QUINONES    HA-0004  CREATED - LOADS KEYWORD BANKS
000900*                                  INTO A TABLE FOR HOLOPREP.
001000* 09/22/88  T OKABE       HA-0029  INDONESIAN BANK ADDED, NO
001100*                                  CODE CHANGE NEEDED - BANK IS
001200*                                  LANGUAGE-AGNOSTIC ON READ.
001300* 01/17/91  T OKABE       HA-0044  ABORT RUN IF BANK FILE EMPTY
001400*                                  PER U1 RULE 5.
001500* 10/06/98  T OKABE       HA-0050  Y2K COMPLIANCE REVIEW - BANK
001600*                                  RECORDS CARRY NO DATE DATA.
001700*                                  NO CODE CHANGE REQUIRED.
001800* 02/03/03  T OKABE       HA-0055  ADD PER-LANGUAGE LOAD COUNT
001900*                                  AND GRAND TOTAL DISPLAY FOR
002000*                                  AUDIT PURPOSES.
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    HOLOBANK.
002400 AUTHOR.        R QUINONES.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  03/19/87.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     CLASS ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT KEYWORD-BANKS-FILE ASSIGN TO KWBKDD
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS  IS KEYWORD-BANK-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  KEYWORD-BANKS-FILE
005100      DATA RECORD IS KEYWORD-BANK-RECORD.
005200     COPY HOLOBNK.
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005700     05  KEYWORD-BANK-STATUS         PIC X(02).
005800         88  KEYWORD-BANK-OK                    VALUE '00'.
005900         88  KEYWORD-BANK-EOF                   VALUE '10'.
006000     05  EOF-SWITCH                  PIC X(01)  VALUE 'N'.
006100         88  EOF                                VALUE 'Y'.
006200*    NUMERIC VIEW OF THE FILE STATUS, USED WHEN A CALLER
006300*    NEEDS A RANGE TEST RATHER THAN A DISCRETE 88-LEVEL.
006400 01  WS-BANK-STATUS-NUMERIC REDEFINES KEYWORD-BANK-STATUS
006500                                     PIC 9(02).
006600*---------------------------------------------------------------*
006700*    PER-LANGUAGE LOAD COUNTS, DISPLAYED AT CLOSE FOR THE
006800*    OPERATOR TO CONFIRM THE BANK FILE MIX (HA-0055).
006900*---------------------------------------------------------------*
007000 01  WS-BANK-COUNTS-BY-LANGUAGE.
007100     05  WS-ENGLISH-COUNT            PIC 9(05) VALUE ZERO.
007200     05  WS-JAPANESE-COUNT           PIC 9(05) VALUE ZERO.
007300     05  WS-INDONESIAN-COUNT         PIC 9(05) VALUE ZERO.
007400 01  WS-BANK-COUNTS-DISPLAY REDEFINES WS-BANK-COUNTS-BY-LANGUAGE
007500                                     PIC 9(15).
007600 77  WS-BANK-GRAND-TOTAL         PIC 9(05) VALUE ZERO.
007700 77  WS-BANK-GRAND-TOTAL-X REDEFINES WS-BANK-GRAND-TOTAL
007800                                     PIC X(05).
007900*---------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 COPY HOLOBTB.
008200*===============================================================*
008300 PROCEDURE DIVISION USING BANK-TABLE-SIZE, BANK-TABLE-INDEX,
008400     BANK-LOAD-ACTION, BANK-TABLE.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     MOVE ZERO                  TO BANK-TABLE-SIZE.
008900     OPEN INPUT KEYWORD-BANKS-FILE.
009000     IF  KEYWORD-BANK-OK
009100         PERFORM 1000-LOAD-ALL-BANK-RECORDS UNTIL EOF
009200     ELSE
009300         DISPLAY 'HOLOBANK: OPEN ERROR, STATUS ',
009400             KEYWORD-BANK-STATUS.
009500     CLOSE KEYWORD-BANKS-FILE.
009600     IF  BANK-TABLE-SIZE = ZERO
009700         DISPLAY 'HOLOBANK: NO KEYWORD BANK RECORDS FOUND - '
009800             'RUN ABORTED PER U1 RULE 5'
009900         MOVE 16 TO RETURN-CODE
010000         STOP RUN.
010100     ADD WS-ENGLISH-COUNT WS-JAPANESE-COUNT WS-INDONESIAN-COUNT
010200         GIVING WS-BANK-GRAND-TOTAL.
010300     DISPLAY 'HOLOBANK: LOADED ENGLISH=' WS-ENGLISH-COUNT
010400         ' JAPANESE=' WS-JAPANESE-COUNT
010500         ' INDONESIAN=' WS-INDONESIAN-COUNT
010600         ' TOTAL=' WS-BANK-GRAND-TOTAL.
010700     GOBACK.
010800*---------------------------------------------------------------*
010900 1000-LOAD-ALL-BANK-RECORDS.
011000*---------------------------------------------------------------*
011100     READ KEYWORD-BANKS-FILE
011200         AT END
011300             SET EOF TO TRUE
011400         NOT AT END
011500             ADD 1 TO BANK-TABLE-INDEX
011600             ADD 1 TO BANK-TABLE-SIZE
011700             MOVE KB-LANGUAGE     TO
011800                 TBL-KB-LANGUAGE (BANK-TABLE-SIZE)
011900             MOVE KB-CONTENT-TYPE TO
012000                 TBL-KB-CONTENT-TYPE (BANK-TABLE-SIZE)
012100             MOVE KB-KEYWORD      TO
012200                 TBL-KB-KEYWORD (BANK-TABLE-SIZE)
012300             PERFORM 1100-TALLY-LANGUAGE-COUNT
012400     END-READ.
012500*---------------------------------------------------------------*
012600 1100-TALLY-LANGUAGE-COUNT.
012700*---------------------------------------------------------------*
012800     IF  KB-LANGUAGE-ENGLISH
012900         ADD 1 TO WS-ENGLISH-COUNT
013000     ELSE
013100         IF  KB-LANGUAGE-JAPANESE
013200             ADD 1 TO WS-JAPANESE-COUNT
013300         ELSE
013400             IF  KB-LANGUAGE-INDONESIAN
013500                 ADD 1 TO WS-INDONESIAN-COUNT
013600             END-IF
013700         END-IF
013800     END-IF.
