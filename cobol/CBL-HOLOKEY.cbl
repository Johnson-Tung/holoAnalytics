000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    HOLOKEY
000300* ORIGINAL AUTHOR: D QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/24/87  D QUINTERO    HA-0012  CREATED - EXTRACTS BRACKETED
000900*                                  PHRASES, BANK KEYWORDS AND
001000*                                  HASHTAGS FROM A VIDEO TITLE
001100*                                  PER U1, RETURNS THE SET TO
001200*                                  HOLOPREP VIA HOLOKWL TABLE.
001300* 04/07/87  D QUINTERO    HA-0015  JAPANESE BANK ENTRIES USE
001400*                                  PLAIN SUBSTRING, CASE
001500*                                  SENSITIVE - NO WORD BREAK
001600*                                  CHARACTERS IN THE LANGUAGE.
001700* 11/23/88  T OKABE       HA-0039  DUPLICATE KEYWORD TEXT NO
001800*                                  LONGER ADDED TWICE TO LIST
001900*                                  (SEE 4000-ADD-KEYWORD-IF-NEW).
002000* 02/14/89  ED ACKERMAN   HA-0048  RESTRUCTURE, REMOVAL OF
002100*                                  FALL THRU AND GO TO'S.
002200* 10/07/98  T OKABE       HA-0052  Y2K COMPLIANCE REVIEW - TITLE
002300*                                  AND HASHTAG WORK AREAS CARRY
002400*                                  NO DATE DATA.  NO CODE CHANGE
002500*                                  REQUIRED.
002600* 02/03/03  T OKABE       HA-0055  1100-SCAN-FOR-OPEN-BRACKET
002700*                                  BROKEN OUT TO A SEPARATE
002800*                                  PARAGRAPH - NO IN-LINE
002900*                                  PERFORM VARYING LOOPS.
003000* 06/19/07  T OKABE       HA-0063  BRACKET TABLE REWORKED TO A
003100*                                  WIDTH-FLAGGED OPEN/CLOSE TABLE.
003200*                                  THE OLD ONE-BYTE COMPARE COULD
003300*                                  NOT TELL APART THE FOUR DBCS
003400*                                  PAIRS - THEY SHARE SHIFT-JIS
003500*                                  LEAD BYTE X'81' - A KANJI
003600*                                  BRACKET TITLE COULD RESOLVE TO
003700*                                  THE WRONG PAIR TYPE.  SEE
003800*                                  1050/1150/1210.
003900*===============================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    HOLOKEY.
004200 AUTHOR.        D QUINTERO.
004300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN.  03/24/87.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300 OBJECT-COMPUTER. IBM-3081.
005400 SPECIAL-NAMES.
005500     CLASS ALPHA-CLASS  IS 'A' THRU 'Z', 'a' THRU 'z'.
005600     CLASS DIGIT-CLASS  IS '0' THRU '9'.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100*---------------------------------------------------------------*
006200 01  WS-TITLE-WORK-DATA             PIC X(100).
006300*    UPPERCASED WORKING VIEW USED BY THE CASE-INSENSITIVE
006400*    ENGLISH/INDONESIAN BANK KEYWORD COMPARE (RULE U1-2).
006500 01  WS-TITLE-UC-VIEW REDEFINES WS-TITLE-WORK-DATA
006600                                PIC X(100).
006700*    PER-CHARACTER VIEW OF THE SAME BYTES, HELD IN CASE A FUTURE
006800*    RULE NEEDS TO WALK THE TITLE ONE COLUMN AT A TIME THE WAY
006900*    3110 ALREADY WALKS THE HASHTAG BODY.
007000 01  WS-TITLE-UC-CHARS REDEFINES WS-TITLE-UC-VIEW.
007100     05  WS-TITLE-UC-CHAR OCCURS 100 TIMES
007200             INDEXED BY TTL-IDX      PIC X(01).
007300 01  WS-TITLE-UC                    PIC X(100).
007400 77  WS-TITLE-LEN                   PIC S9(04) COMP.
007500 77  WS-SCAN-IDX                    PIC S9(04) COMP.
007600 77  WS-SCAN-COL                    PIC S9(04) COMP.
007700*---------------------------------------------------------------*
007800*    BRACKET PAIR TABLE (BUSINESS RULE U1-1) - SIX ENTRIES, EACH
007900*    CARRYING A WIDTH FLAG.  THE TWO ASCII PAIRS ARE ONE BYTE
008000*    WIDE; THE FOUR DBCS PAIRS (KANJI BRACKETS, ANGLE BRACKETS,
008100*    CORNER BRACKETS) ARE TWO BYTES WIDE, SHIFT-JIS GRAPHIC
008200*    CODES PER THE SHOP DBCS STANDARD.  1050 BUILDS THE TABLE
008300*    AT THE START OF EVERY CALL; 1150/1210 USE THE WIDTH FLAG
008400*    TO KNOW HOW MANY BYTES OF THE TITLE TO COMPARE (HA-0063).
008500*---------------------------------------------------------------*
008600 01  WS-BRACKET-PAIRS.
008700     05  WS-BRACKET-PAIR OCCURS 6 TIMES INDEXED BY BRK-IDX.
008800         10  WS-BRACKET-OPEN         PIC X(02).
008900         10  WS-BRACKET-CLOSE        PIC X(02).
009000         10  WS-BRACKET-WIDTH        PIC S9(01) COMP.
009100 77  WS-BRACKET-PAIR-COUNT           PIC S9(02) COMP VALUE 6.
009200 77  WS-BRACKET-MATCH-IDX            PIC S9(02) COMP.
009300 77  WS-BRACKET-MATCH-WIDTH          PIC S9(01) COMP.
009400 77  WS-PHRASE-START                 PIC S9(04) COMP.
009500 77  WS-PHRASE-END                   PIC S9(04) COMP.
009600 77  WS-PHRASE-LEN                   PIC S9(04) COMP.
009700 01  WS-PHRASE-TEXT                  PIC X(60).
009800*---------------------------------------------------------------*
009900*    HASHTAG SCAN WORK AREA - PER-CHARACTER TABLE VIEW OF THE
010000*    CANDIDATE HASHTAG TEXT, USED TO CHECK "AT LEAST ONE
010100*    LETTER" PER RULE U1-3.
010200*---------------------------------------------------------------*
010300 01  WS-HASHTAG-WORK-DATA            PIC X(60).
010400 01  WS-HASHTAG-CHARS REDEFINES WS-HASHTAG-WORK-DATA.
010500     05  WS-HASHTAG-CHAR OCCURS 60 TIMES
010600             INDEXED BY HTG-IDX      PIC X(01).
010700 77  WS-HASHTAG-LEN                  PIC S9(04) COMP.
010800 01  WS-HASHTAG-HAS-LETTER-SW        PIC X(01).
010900     88  HASHTAG-HAS-LETTER              VALUE 'Y'.
011000*---------------------------------------------------------------*
011100 01  WS-KEYWORD-TEXT                 PIC X(40).
011200 77  WS-KEYWORD-LEN                  PIC S9(04) COMP.
011300 01  WS-COMPARE-TITLE                PIC X(100).
011400 01  WS-COMPARE-KEYWORD              PIC X(40).
011500 01  WS-BOUND-BEFORE-OK-SW           PIC X(01).
011600     88  BOUND-BEFORE-OK                 VALUE 'Y'.
011700 01  WS-BOUND-AFTER-OK-SW            PIC X(01).
011800     88  BOUND-AFTER-OK                   VALUE 'Y'.
011900 01  WS-CHECK-CHAR                   PIC X(01).
012000 01  WS-DUP-FOUND-SW                 PIC X(01).
012100     88  DUP-FOUND                       VALUE 'Y'.
012200 77  WS-DUP-CHECK-IDX                PIC S9(03) COMP.
012300*---------------------------------------------------------------*
012400 LINKAGE SECTION.
012500 01  KEY-VIDEO-TITLE                 PIC X(100).
012600 COPY HOLOBTB.
012700 COPY HOLOKWL.
012800*===============================================================*
012900 PROCEDURE DIVISION USING KEY-VIDEO-TITLE, BANK-TABLE-SIZE,
013000     BANK-TABLE-INDEX, BANK-LOAD-ACTION, BANK-TABLE,
013100     KEYWORD-LIST-SIZE, KEYWORD-LIST-INDEX, KEYWORD-LIST-TABLE.
013200*---------------------------------------------------------------*
013300 0000-EXTRACT-KEYWORDS.
013400*---------------------------------------------------------------*
013500     MOVE ZERO             TO KEYWORD-LIST-SIZE.
013600     MOVE KEY-VIDEO-TITLE  TO WS-TITLE-WORK-DATA.
013700     MOVE FUNCTION UPPER-CASE(KEY-VIDEO-TITLE) TO WS-TITLE-UC.
013800     PERFORM 0100-COMPUTE-TITLE-LENGTH.
013900     PERFORM 1050-INITIALIZE-BRACKET-TABLE.
014000     PERFORM 1000-EXTRACT-BRACKETS.
014100     PERFORM 2000-EXTRACT-BANK-KEYWORDS.
014200     PERFORM 3000-EXTRACT-HASHTAGS.
014300     GOBACK.
014400*---------------------------------------------------------------*
014500 0100-COMPUTE-TITLE-LENGTH.
014600*---------------------------------------------------------------*
014700     MOVE 100 TO WS-TITLE-LEN.
014800     PERFORM 0110-TRIM-ONE-TRAILING-SPACE
014900         THRU 0110-EXIT
015000         VARYING WS-SCAN-IDX FROM 100 BY -1
015100         UNTIL WS-SCAN-IDX < 1.
015200*---------------------------------------------------------------*
015300 0110-TRIM-ONE-TRAILING-SPACE.
015400     IF  WS-TITLE-WORK-DATA(WS-SCAN-IDX:1) NOT = SPACE
015500         MOVE WS-SCAN-IDX TO WS-TITLE-LEN
015600     END-IF.
015700 0110-EXIT.
015800     EXIT.
015900*---------------------------------------------------------------*
016000 1000-EXTRACT-BRACKETS.
016100*---------------------------------------------------------------*
016200*    BUSINESS RULE U1-1 - A PHRASE IS THE SHORTEST RUN BETWEEN
016300*    A MATCHED OPENING BRACKET AND THE NEXT CLOSING BRACKET OF
016400*    THE SAME PAIR TYPE, WITH THE BRACKET CHARACTERS REMOVED.
016500*---------------------------------------------------------------*
016600     IF  WS-TITLE-LEN > ZERO
016700         PERFORM 1100-SCAN-FOR-OPEN-BRACKET
016800             THRU 1100-EXIT
016900             VARYING WS-SCAN-IDX FROM 1 BY 1
017000             UNTIL WS-SCAN-IDX > WS-TITLE-LEN.
017100*---------------------------------------------------------------*
017200 1050-INITIALIZE-BRACKET-TABLE.
017300*---------------------------------------------------------------*
017400*    ENTRIES 1-2 ARE THE ASCII PAIRS (ONE BYTE); ENTRIES 3-6 ARE
017500*    THE SHIFT-JIS DBCS PAIRS (TWO BYTES) FOR THE KANJI, ANGLE
017600*    AND CORNER BRACKET FORMS REQUIRED BY RULE U1-1 (HA-0063).
017700     MOVE '['     TO WS-BRACKET-OPEN(1).
017800     MOVE ']'     TO WS-BRACKET-CLOSE(1).
017900     MOVE 1       TO WS-BRACKET-WIDTH(1).
018000     MOVE '('     TO WS-BRACKET-OPEN(2).
018100     MOVE ')'     TO WS-BRACKET-CLOSE(2).
018200     MOVE 1       TO WS-BRACKET-WIDTH(2).
018300     MOVE X'8169' TO WS-BRACKET-OPEN(3).
018400     MOVE X'816A' TO WS-BRACKET-CLOSE(3).
018500     MOVE 2       TO WS-BRACKET-WIDTH(3).
018600     MOVE X'8173' TO WS-BRACKET-OPEN(4).
018700     MOVE X'8174' TO WS-BRACKET-CLOSE(4).
018800     MOVE 2       TO WS-BRACKET-WIDTH(4).
018900     MOVE X'8177' TO WS-BRACKET-OPEN(5).
019000     MOVE X'8178' TO WS-BRACKET-CLOSE(5).
019100     MOVE 2       TO WS-BRACKET-WIDTH(5).
019200     MOVE X'8175' TO WS-BRACKET-OPEN(6).
019300     MOVE X'8176' TO WS-BRACKET-CLOSE(6).
019400     MOVE 2       TO WS-BRACKET-WIDTH(6).
019500*---------------------------------------------------------------*
019600 1100-SCAN-FOR-OPEN-BRACKET.
019700*---------------------------------------------------------------*
019800     MOVE ZERO TO WS-BRACKET-MATCH-IDX.
019900     PERFORM 1150-CHECK-ONE-BRACKET-PAIR
020000         THRU 1150-EXIT
020100         VARYING BRK-IDX FROM 1 BY 1
020200         UNTIL BRK-IDX > WS-BRACKET-PAIR-COUNT.
020300     IF  WS-BRACKET-MATCH-IDX NOT = ZERO
020400         MOVE WS-BRACKET-WIDTH(WS-BRACKET-MATCH-IDX)
020500             TO WS-BRACKET-MATCH-WIDTH
020600         PERFORM 1200-FIND-MATCHING-CLOSE
020700     END-IF.
020800 1100-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------*
021100 1150-CHECK-ONE-BRACKET-PAIR.
021200*---------------------------------------------------------------*
021300*    WIDTH-1 ENTRIES COMPARE ONE BYTE; WIDTH-2 (DBCS) ENTRIES
021400*    COMPARE BOTH GRAPHIC BYTES SO THE FOUR KANJI/ANGLE/CORNER
021500*    PAIRS - WHICH ALL SHARE LEAD BYTE X'81' - RESOLVE TO THE
021600*    CORRECT PAIR TYPE (HA-0063).
021700     IF  WS-BRACKET-WIDTH(BRK-IDX) = 1
021800         IF  WS-TITLE-WORK-DATA(WS-SCAN-IDX:1) =
021900                 WS-BRACKET-OPEN(BRK-IDX)(1:1)
022000             SET WS-BRACKET-MATCH-IDX TO BRK-IDX
022100             SET BRK-IDX TO WS-BRACKET-PAIR-COUNT
022200         END-IF
022300     ELSE
022400         IF  WS-SCAN-IDX < WS-TITLE-LEN
022500         AND WS-TITLE-WORK-DATA(WS-SCAN-IDX:2) =
022600                 WS-BRACKET-OPEN(BRK-IDX)
022700             SET WS-BRACKET-MATCH-IDX TO BRK-IDX
022800             SET BRK-IDX TO WS-BRACKET-PAIR-COUNT
022900         END-IF
023000     END-IF.
023100 1150-EXIT.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 1200-FIND-MATCHING-CLOSE.
023500*---------------------------------------------------------------*
023600     MOVE ZERO TO WS-PHRASE-END.
023700     COMPUTE WS-PHRASE-START =
023800         WS-SCAN-IDX + WS-BRACKET-MATCH-WIDTH - 1.
023900     PERFORM 1210-TEST-ONE-CLOSE-COLUMN
024000         THRU 1210-EXIT
024100         VARYING WS-SCAN-COL FROM WS-PHRASE-START + 1 BY 1
024200         UNTIL WS-SCAN-COL > WS-TITLE-LEN
024300            OR WS-PHRASE-END NOT = ZERO.
024400     IF  WS-PHRASE-END NOT = ZERO
024500         COMPUTE WS-PHRASE-LEN =
024600             WS-PHRASE-END - WS-PHRASE-START - 1
024700         IF  WS-PHRASE-LEN > ZERO AND WS-PHRASE-LEN <= 60
024800             MOVE SPACES TO WS-PHRASE-TEXT
024900             MOVE WS-TITLE-WORK-DATA
025000                 (WS-PHRASE-START + 1 : WS-PHRASE-LEN)
025100                 TO WS-PHRASE-TEXT
025200             PERFORM 4000-ADD-KEYWORD-IF-NEW
025300         END-IF
025400         COMPUTE WS-SCAN-IDX =
025500             WS-PHRASE-END + WS-BRACKET-MATCH-WIDTH - 1
025600     END-IF.
025700*---------------------------------------------------------------*
025800 1210-TEST-ONE-CLOSE-COLUMN.
025900*---------------------------------------------------------------*
026000     IF  WS-BRACKET-MATCH-WIDTH = 1
026100         IF  WS-TITLE-WORK-DATA(WS-SCAN-COL:1) =
026200                 WS-BRACKET-CLOSE(WS-BRACKET-MATCH-IDX)(1:1)
026300             MOVE WS-SCAN-COL TO WS-PHRASE-END
026400         END-IF
026500     ELSE
026600         IF  WS-SCAN-COL < WS-TITLE-LEN
026700         AND WS-TITLE-WORK-DATA(WS-SCAN-COL:2) =
026800                 WS-BRACKET-CLOSE(WS-BRACKET-MATCH-IDX)
026900             MOVE WS-SCAN-COL TO WS-PHRASE-END
027000         END-IF
027100     END-IF.
027200 1210-EXIT.
027300     EXIT.
027400*---------------------------------------------------------------*
027500 2000-EXTRACT-BANK-KEYWORDS.
027600*---------------------------------------------------------------*
027700*    BUSINESS RULE U1-2 - ENGLISH/INDONESIAN BANK ENTRIES ARE
027800*    MATCHED CASE-INSENSITIVE ON A WORD BOUNDARY; JAPANESE BANK
027900*    ENTRIES ARE MATCHED BY PLAIN CASE-SENSITIVE SUBSTRING.
028000*---------------------------------------------------------------*
028100     IF  BANK-TABLE-SIZE > ZERO
028200         PERFORM 2100-CHECK-ONE-BANK-ENTRY
028300             THRU 2100-EXIT
028400             VARYING BANK-IDX FROM 1 BY 1
028500             UNTIL BANK-IDX > BANK-TABLE-SIZE.
028600*---------------------------------------------------------------*
028700 2100-CHECK-ONE-BANK-ENTRY.
028800*---------------------------------------------------------------*
028900     MOVE TBL-KB-KEYWORD(BANK-IDX) TO WS-KEYWORD-TEXT.
029000     PERFORM 2110-COMPUTE-KEYWORD-LENGTH.
029100     IF  WS-KEYWORD-LEN NOT = ZERO
029200     AND WS-KEYWORD-LEN NOT > WS-TITLE-LEN
029300         IF  TBL-KB-LANGUAGE(BANK-IDX) = 'JAPANESE'
029400             MOVE WS-TITLE-WORK-DATA(1:WS-TITLE-LEN)
029500                 TO WS-COMPARE-TITLE
029600             MOVE WS-KEYWORD-TEXT(1:WS-KEYWORD-LEN)
029700                 TO WS-COMPARE-KEYWORD
029800         ELSE
029900             MOVE WS-TITLE-UC(1:WS-TITLE-LEN) TO WS-COMPARE-TITLE
030000             MOVE FUNCTION UPPER-CASE(WS-KEYWORD-TEXT
030100                 (1:WS-KEYWORD-LEN)) TO WS-COMPARE-KEYWORD
030200         END-IF
030300         PERFORM 2120-SEARCH-KEYWORD-IN-TITLE
030400             THRU 2120-EXIT
030500             VARYING WS-SCAN-COL FROM 1 BY 1
030600             UNTIL WS-SCAN-COL > WS-TITLE-LEN - WS-KEYWORD-LEN + 1
030700     END-IF.
030800 2100-EXIT.
030900     EXIT.
031000*---------------------------------------------------------------*
031100 2110-COMPUTE-KEYWORD-LENGTH.
031200*---------------------------------------------------------------*
031300     MOVE ZERO TO WS-KEYWORD-LEN.
031400     PERFORM 2111-TRIM-ONE-KEYWORD-TRAIL
031500         THRU 2111-EXIT
031600         VARYING WS-SCAN-IDX FROM 40 BY -1
031700         UNTIL WS-SCAN-IDX < 1.
031800*---------------------------------------------------------------*
031900 2111-TRIM-ONE-KEYWORD-TRAIL.
032000*---------------------------------------------------------------*
032100     IF  WS-KEYWORD-TEXT(WS-SCAN-IDX:1) NOT = SPACE
032200         MOVE WS-SCAN-IDX TO WS-KEYWORD-LEN
032300     END-IF.
032400 2111-EXIT.
032500     EXIT.
032600*---------------------------------------------------------------*
032700 2120-SEARCH-KEYWORD-IN-TITLE.
032800*---------------------------------------------------------------*
032900     IF  WS-COMPARE-TITLE(WS-SCAN-COL:WS-KEYWORD-LEN) =
033000             WS-COMPARE-KEYWORD(1:WS-KEYWORD-LEN)
033100         IF  TBL-KB-LANGUAGE(BANK-IDX) = 'JAPANESE'
033200             MOVE SPACES TO WS-PHRASE-TEXT
033300             MOVE WS-TITLE-WORK-DATA(WS-SCAN-COL:WS-KEYWORD-LEN)
033400                 TO WS-PHRASE-TEXT
033500             PERFORM 4000-ADD-KEYWORD-IF-NEW
033600         ELSE
033700             PERFORM 2130-CHECK-WORD-BOUNDARIES
033800             IF  BOUND-BEFORE-OK AND BOUND-AFTER-OK
033900                 MOVE SPACES TO WS-PHRASE-TEXT
034000                 MOVE WS-TITLE-WORK-DATA(WS-SCAN-COL:WS-KEYWORD-LEN)
034100                     TO WS-PHRASE-TEXT
034200                 PERFORM 4000-ADD-KEYWORD-IF-NEW
034300             END-IF
034400         END-IF
034500     END-IF.
034600 2120-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------*
034900 2130-CHECK-WORD-BOUNDARIES.
035000*---------------------------------------------------------------*
035100     SET BOUND-BEFORE-OK TO TRUE.
035200     SET BOUND-AFTER-OK  TO TRUE.
035300     IF  WS-SCAN-COL > 1
035400         MOVE WS-TITLE-WORK-DATA(WS-SCAN-COL - 1:1)
035500             TO WS-CHECK-CHAR
035600         IF  WS-CHECK-CHAR IS ALPHA-CLASS
035700                 OR WS-CHECK-CHAR IS DIGIT-CLASS
035800             SET WS-BOUND-BEFORE-OK-SW TO 'N'
035900         END-IF
036000     END-IF.
036100     IF  WS-SCAN-COL + WS-KEYWORD-LEN <= WS-TITLE-LEN
036200         MOVE WS-TITLE-WORK-DATA
036300             (WS-SCAN-COL + WS-KEYWORD-LEN:1) TO WS-CHECK-CHAR
036400         IF  WS-CHECK-CHAR IS ALPHA-CLASS
036500                 OR WS-CHECK-CHAR IS DIGIT-CLASS
036600             SET WS-BOUND-AFTER-OK-SW TO 'N'
036700         END-IF
036800     END-IF.
036900*---------------------------------------------------------------*
037000 3000-EXTRACT-HASHTAGS.
037100*---------------------------------------------------------------*
037200*    BUSINESS RULE U1-3 - A '#' FOLLOWED BY LETTERS/DIGITS,
037300*    CONTAINING AT LEAST ONE LETTER, EXTRACTED WITH THE '#'.
037400*---------------------------------------------------------------*
037500     IF  WS-TITLE-LEN > ZERO
037600         PERFORM 3100-CHECK-ONE-HASH-COLUMN
037700             THRU 3100-EXIT
037800             VARYING WS-SCAN-IDX FROM 1 BY 1
037900             UNTIL WS-SCAN-IDX > WS-TITLE-LEN.
038000*---------------------------------------------------------------*
038100 3100-CHECK-ONE-HASH-COLUMN.
038200*---------------------------------------------------------------*
038300     IF  WS-TITLE-WORK-DATA(WS-SCAN-IDX:1) = '#'
038400         MOVE SPACES TO WS-HASHTAG-WORK-DATA
038500         MOVE ZERO   TO WS-HASHTAG-LEN
038600         MOVE 'N'    TO WS-HASHTAG-HAS-LETTER-SW
038700         MOVE 1 TO WS-HASHTAG-LEN
038800         MOVE '#' TO WS-HASHTAG-CHAR(1)
038900         PERFORM 3110-TEST-ONE-HASH-BODY-COLUMN
039000             THRU 3110-EXIT
039100             VARYING WS-SCAN-COL FROM WS-SCAN-IDX + 1 BY 1
039200             UNTIL WS-SCAN-COL > WS-TITLE-LEN
039300                OR WS-HASHTAG-LEN = 60
039400         IF  HASHTAG-HAS-LETTER AND WS-HASHTAG-LEN > 1
039500             MOVE SPACES TO WS-PHRASE-TEXT
039600             MOVE WS-HASHTAG-WORK-DATA(1:WS-HASHTAG-LEN)
039700                 TO WS-PHRASE-TEXT
039800             PERFORM 4000-ADD-KEYWORD-IF-NEW
039900             ADD WS-HASHTAG-LEN TO WS-SCAN-IDX
040000             SUBTRACT 1 FROM WS-SCAN-IDX
040100         END-IF
040200     END-IF.
040300 3100-EXIT.
040400     EXIT.
040500*---------------------------------------------------------------*
040600 3110-TEST-ONE-HASH-BODY-COLUMN.
040700*---------------------------------------------------------------*
040800     MOVE WS-TITLE-WORK-DATA(WS-SCAN-COL:1) TO WS-CHECK-CHAR.
040900     IF  WS-CHECK-CHAR IS ALPHA-CLASS
041000         ADD 1 TO WS-HASHTAG-LEN
041100         MOVE WS-CHECK-CHAR TO WS-HASHTAG-CHAR(WS-HASHTAG-LEN)
041200         SET HASHTAG-HAS-LETTER TO TRUE
041300     ELSE
041400         IF  WS-CHECK-CHAR IS DIGIT-CLASS
041500             ADD 1 TO WS-HASHTAG-LEN
041600             MOVE WS-CHECK-CHAR
041700                 TO WS-HASHTAG-CHAR(WS-HASHTAG-LEN)
041800         ELSE
041900             MOVE HIGH-VALUES TO WS-CHECK-CHAR
042000         END-IF
042100     END-IF.
042200 3110-EXIT.
042300     EXIT.
042400*---------------------------------------------------------------*
042500 4000-ADD-KEYWORD-IF-NEW.
042600*---------------------------------------------------------------*
042700*    BUSINESS RULE U1-4 - THE KEYWORD SET HAS NO DUPLICATES;
042800*    A PHRASE ALREADY IN THE LIST IS NOT ADDED A SECOND TIME.
042900*---------------------------------------------------------------*
043000     SET WS-DUP-FOUND-SW TO 'N'.
043100     IF  KEYWORD-LIST-SIZE > ZERO
043200         PERFORM 4100-COMPARE-ONE-LIST-ENTRY
043300             THRU 4100-EXIT
043400             VARYING WS-DUP-CHECK-IDX FROM 1 BY 1
043500             UNTIL WS-DUP-CHECK-IDX > KEYWORD-LIST-SIZE
043600                OR DUP-FOUND
043700     END-IF.
043800     IF  NOT DUP-FOUND AND KEYWORD-LIST-SIZE < 50
043900         ADD 1 TO KEYWORD-LIST-INDEX
044000         ADD 1 TO KEYWORD-LIST-SIZE
044100         MOVE WS-PHRASE-TEXT TO TBL-KWL-TEXT(KEYWORD-LIST-SIZE)
044200     END-IF.
044300 4000-EXIT.
044400     EXIT.
044500*---------------------------------------------------------------*
044600 4100-COMPARE-ONE-LIST-ENTRY.
044700*---------------------------------------------------------------*
044800     IF  TBL-KWL-TEXT(WS-DUP-CHECK-IDX) = WS-PHRASE-TEXT
044900         SET DUP-FOUND TO TRUE.
045000 4100-EXIT.
045100     EXIT.
