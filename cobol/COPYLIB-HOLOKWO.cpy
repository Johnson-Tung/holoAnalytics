000100******************************************************************
000200*    COPY MEMBER   HOLOKWO                                       *
000300*    TITLE-KEYWORDS OUTPUT RECORD - ONE PER KEYWORD FOUND        *
000400******************************************************************
000500*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000600*    --------  --------------  ----------  --------------------- *
000700*    03/26/87  R QUINONES      HA-0007     ORIGINAL LAYOUT       *
000800******************************************************************
001000 01  KEYWORD-OUT-RECORD.
001100     05  KO-VIDEO-ID                    PIC X(11).
001200     05  KO-KEYWORD                     PIC X(60).
001300     05  FILLER                         PIC X(09).
