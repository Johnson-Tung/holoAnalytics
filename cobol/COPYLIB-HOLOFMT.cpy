000100******************************************************************
000200*    COPY MEMBER   HOLOFMT                                       *
000300*    EDITED PRINT-LINE SHAPE FOR THE CHANNEL-SUMMARY REPORT,     *
000400*    ONE DETAIL LINE PER MEMBER PLUS THE OVERALL TOTAL LINE.     *
000500*    ADAPTED FROM THE OLD ZZZ,ZZ9 PRINT-EDIT COPYBOOK.           *
000600******************************************************************
000700*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000800*    --------  --------------  ----------  --------------------- *
000900*    04/23/87  R QUINONES      HA-0018     ORIGINAL LAYOUT       *
001000******************************************************************
001100 01  FORMAT-SUMMARY-LINE.
001200     05  FS-MEMBER-NAME                 PIC X(30).
001300     05  FILLER                         PIC X(02) VALUE SPACE.
001400     05  FS-VIDEO-COUNT                 PIC Z,ZZZ,ZZ9.
001500     05  FILLER                         PIC X(02) VALUE SPACE.
001600     05  FS-NORMAL-COUNT                PIC Z,ZZZ,ZZ9.
001700     05  FILLER                         PIC X(02) VALUE SPACE.
001800     05  FS-SHORT-COUNT                 PIC Z,ZZZ,ZZ9.
001900     05  FILLER                         PIC X(02) VALUE SPACE.
002000     05  FS-LIVE-COUNT                  PIC Z,ZZZ,ZZ9.
002100     05  FILLER                         PIC X(02) VALUE SPACE.
002200     05  FS-PREMIERE-COUNT              PIC Z,ZZZ,ZZ9.
002300     05  FILLER                         PIC X(02) VALUE SPACE.
002400     05  FS-TOTAL-VIEWS                 PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
002500     05  FILLER                         PIC X(02) VALUE SPACE.
002600     05  FS-TOTAL-LIKES                 PIC ZZZ,ZZZ,ZZZ,ZZ9.
002700     05  FILLER                         PIC X(02) VALUE SPACE.
002800     05  FS-TOTAL-COMMENTS              PIC ZZZ,ZZZ,ZZZ,ZZ9.
002900     05  FILLER                         PIC X(02) VALUE SPACE.
003000     05  FS-TOTAL-DUR-SEC               PIC ZZZ,ZZZ,ZZZ,ZZ9.
003100     05  FILLER                         PIC X(02) VALUE SPACE.
003200     05  FS-AVG-DUR-SEC                 PIC ZZZ,ZZZ,ZZ9.
003300     05  FILLER                         PIC X(08) VALUE SPACE.
