000100******************************************************************
000200*    COPY MEMBER   HOLOPRT   (SHOP STANDARD PRINT CONTROL AREA)  *
000300*    COMMON PAGE/LINE CONTROL FIELDS COPIED INTO EVERY PROGRAM   *
000400*    THAT WRITES A HEADED, PAGINATED REPORT.                     *
000500******************************************************************
000600*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000700*    --------  --------------  ----------  --------------------- *
000800*    03/12/87  R QUINONES      HA-0001     ORIGINAL LAYOUT       *
000900******************************************************************
001000 01  PRINT-CONTROL-AREA.
001100     05  PAGE-COUNT                     PIC 9(04) COMP VALUE 1.
001200     05  LINE-COUNT                     PIC 9(04) COMP VALUE 99.
001300     05  LINES-ON-PAGE                  PIC 9(04) COMP VALUE 55.
001400     05  LINE-SPACEING                  PIC 9(02) COMP VALUE 1.
001500     05  WS-CURRENT-DATE-DATA.
001600         10  WS-CURRENT-YEAR            PIC X(04).
001700         10  WS-CURRENT-MONTH           PIC X(02).
001800         10  WS-CURRENT-DAY             PIC X(02).
001900         10  FILLER                     PIC X(14).
002000*        NUMERIC REDEFINITION LETS THE RUN DATE FEED COMP-3
002100*        ARITHMETIC IF A FUTURE REPORT NEEDS DATE MATH.
002200     05  WS-CURRENT-DATE-9 REDEFINES WS-CURRENT-DATE-DATA
002300                                     PIC 9(08).
002400     05  FILLER                         PIC X(04).
