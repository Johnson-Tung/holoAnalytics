000100******************************************************************
000200*    COPY MEMBER   HOLOMEM                                       *
000300*    TALENT ROSTER RECORD - ONE ENTRY PER REGISTERED MEMBER      *
000400*    READ SEQUENTIAL, ROSTER ORDER, BY THE NIGHTLY PREP RUN      *
000500******************************************************************
000600*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000700*    --------  --------------  ----------  --------------------- *
000800*    03/12/87  R QUINONES      HA-0001     ORIGINAL LAYOUT       *
000900*    10/01/98  R QUINONES      HA-0037     WIDENED MEM-GROUP     *
001000******************************************************************
001100 01  MEMBER-RECORD.
001200     05  MEM-NAME                       PIC X(30).
001300     05  MEM-BRANCH                     PIC X(20).
001400     05  MEM-GROUP                      PIC X(20).
001500     05  MEM-CHANNEL-ID                 PIC X(24).
001600*    REDEFINITION SUPPORTS QUICK BRANCH/GROUP KEY COMPARES
001700*    WITHOUT UNPACKING THE WHOLE ROSTER ENTRY.
001800     05  MEM-BRANCH-GROUP-KEY REDEFINES MEM-GROUP.
001900         10  MEM-BRANCH-GROUP-KEY-1     PIC X(10).
002000         10  MEM-BRANCH-GROUP-KEY-2     PIC X(10).
002100     05  FILLER                         PIC X(10).
