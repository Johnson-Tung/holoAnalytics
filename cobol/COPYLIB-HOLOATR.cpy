000100******************************************************************
000200*    COPY MEMBER   HOLOATR                                       *
000300*    VIDEO ATTRIBUTE RECORD - ONE ENTRY PER PUBLISHED VIDEO      *
000400*    RECORDS ARRIVE GROUPED BY MEMBER, ROSTER ORDER; NO ORDER    *
000500*    IS GUARANTEED WITHIN A MEMBER'S GROUP OF VIDEOS.            *
000600*    ADAPTED FROM THE OLD CLAIM-RECORD LAYOUT (COPYLIB-UNEMC).   *
000700******************************************************************
000800*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
000900*    --------  --------------  ----------  --------------------- *
001000*    03/12/87  R QUINONES      HA-0001     ORIGINAL LAYOUT       *
001100*    04/01/87  R QUINONES      HA-0014     ADD SCHED-START/END   *
001200*    06/25/87  T OKABE         HA-0022     ADD ACTUAL-START/END  *
001300******************************************************************
001400 01  VIDEO-ATTR-RECORD.
001500     05  VA-MEMBER-NAME                 PIC X(30).
001600     05  VA-VIDEO-ID                    PIC X(11).
001700     05  VA-TITLE                       PIC X(100).
001800     05  VA-PUBLISH-DT                  PIC X(20).
001900*        ZULU TIMESTAMP BROKEN OUT FOR QUICK YEAR/MONTH TESTS
002000*        WITHOUT AN UNSTRING - SEE 3100-ZULU-TO-UTC.
002100     05  VA-PUBLISH-DT-PARTS REDEFINES VA-PUBLISH-DT.
002200         10  VA-PUBLISH-YYYY            PIC X(04).
002300         10  FILLER                     PIC X(01).
002400         10  VA-PUBLISH-MM              PIC X(02).
002500         10  FILLER                     PIC X(01).
002600         10  VA-PUBLISH-DD              PIC X(02).
002700         10  FILLER                     PIC X(01).
002800         10  VA-PUBLISH-HH              PIC X(02).
002900         10  FILLER                     PIC X(01).
003000         10  VA-PUBLISH-MI              PIC X(02).
003100         10  FILLER                     PIC X(01).
003200         10  VA-PUBLISH-SS              PIC X(02).
003300         10  FILLER                     PIC X(03).
003400     05  VA-DURATION-SEC                PIC 9(09).
003500     05  VA-CATEGORY-ID                 PIC X(04).
003600     05  VA-LIVE-BROADCAST              PIC X(01).
003700         88  VA-IS-LIVE-BROADCAST           VALUE 'Y'.
003800         88  VA-NOT-LIVE-BROADCAST          VALUE 'N'.
003900     05  VA-SCHED-START-DT              PIC X(20).
004000     05  VA-SCHED-END-DT                PIC X(20).
004100     05  VA-ACTUAL-START-DT             PIC X(20).
004200     05  VA-ACTUAL-END-DT               PIC X(20).
004300     05  FILLER                         PIC X(08).
