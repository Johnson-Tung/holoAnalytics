000100******************************************************************
000200*    COPY MEMBER   HOLOKWL                                       *
000300*    LINKAGE TABLE RETURNED BY HOLOKEY TO HOLOPREP - THE SET OF  *
000400*    KEYWORDS/PHRASES/HASHTAGS FOUND IN ONE VIDEO TITLE (U1).    *
000500*    HOLOPREP WRITES ONE KEYWORD-OUT-REC PER ENTRY AND ALSO      *
000600*    WALKS THIS TABLE DURING U3 CONTENT-TYPE CLASSIFICATION.     *
000700*    ADAPTED FROM THE OLD UNEMT OCCURS-DEPENDING-ON LAYOUT.      *
000800******************************************************************
000900*    DATE      PROGRAMMER      REQUEST     DESCRIPTION           *
001000*    --------  --------------  ----------  --------------------- *
001100*    03/24/87  D QUINTERO      HA-0012     CREATED FOR HOLOKEY   *
001200******************************************************************
001300 77  KEYWORD-LIST-SIZE                  PIC S9(03) COMP.
001400 77  KEYWORD-LIST-INDEX                 PIC S9(03) COMP.
001500 01  KEYWORD-LIST-TABLE.
001600     05  TBL-KEYWORD-ENTRY OCCURS 1 TO 50 TIMES
001700             DEPENDING ON KEYWORD-LIST-SIZE
001800             INDEXED BY KWL-IDX.
001900         10  TBL-KWL-TEXT               PIC X(60).
002000         10  FILLER                     PIC X(04).
